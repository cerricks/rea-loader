000100*****************************************************************         
000200* FDSKPLOG  -  SKIPPED ITEM LOG FILE                             *        
000300* COPY MEMBER FOR PRPLOAD - SEQUENTIAL TEXT FILE OF ITEMS THAT   *        
000400* FAILED TO READ, MAP OR SAVE, UP TO THE CONFIGURED SKIP LIMIT.  *        
000500* ONE LINE PER SKIPPED ITEM, CARRYING THE RAW EXTRACT TEXT (THE  *        
000600* 'L' HEADER RECORD AND ITS ASSOCIATED 'S'/'C'/'H' DETAIL LINES, *        
000700* PIPE-JOINED) SO A CLERK CAN RE-FEED IT BY HAND AFTER REVIEW.   *        
000800*****************************************************************         
000900*                                                                         
001000*    CHANGE LOG                                                           
001100*    ----------                                                           
001200*    07/01/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001300*                            THE PROPERTY LOADER CONVERSION.              
001400*    03/09/99  T.BRACKEN     Y2K REVIEW - FREE TEXT FIELD, NO             
001500*                            DATE PICTURE, NO CHANGE REQUIRED.            
001600*    01/15/05  M.OYELARAN    REQ 5812 - WIDENED FROM 1000 TO 2000         
001700*                            BYTES, SOME LISTINGS HAVE 30+     *          
001800*                                                                         
001900 01  SKIP-LOG-REC.                                                        
002000     05  SKLG-RAW-TEXT                PIC X(1980).                        
002100     05  FILLER                       PIC X(20).                          
