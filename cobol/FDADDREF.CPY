000100*****************************************************************         
000200* FDADDREF  -  GNAF ADDRESS REFERENCE FILE                      *         
000300* COPY MEMBER FOR PRPLOAD - READ-ONLY LOOKUP OF THE NATIONAL     *        
000400* ADDRESS FILE (G-NAF) EXTRACT, PRELOADED BY OPERATIONS BEFORE   *        
000500* EACH RUN.  TWO ROW TYPES SHARE ONE INDEXED FILE -              *        
000600*    'A' = FULL PROPERTY-ADDRESS LEVEL (GIVES THE ADDRESS PID)   *        
000700*    'S' = STREET/LOCALITY LEVEL ONLY (GIVES THE SCHOOL'S        *        
000800*          STREET-LOCALITY PID, NO HOUSE NUMBER ON FILE)         *        
000900* THE KEY IS BUILT SO A START ... KEY NOT LESS THAN FOLLOWED BY  *        
001000* READ NEXT GIVES A LEFT-ANCHORED (PREFIX) MATCH ON THE ADDRESS  *        
001100* TEXT, PER THE ADDRESS MATCHING STANDARD FOR THIS SHOP.         *        
001200*****************************************************************         
001300*                                                                         
001400*    CHANGE LOG                                                           
001500*    ----------                                                           
001600*    04/02/94  A.LINDQUIST   ORIGINAL COPY MEMBER - 'A' ROWS ONLY.        
001700*    09/19/96  A.LINDQUIST   ADDED 'S' ROW TYPE FOR SCHOOL STREET-        
001800*                            LOCALITY LOOKUPS, REQ FROM ED. DEPT.         
001900*    02/03/99  T.BRACKEN     Y2K - NO DATE FIELDS ON THIS FILE,           
002000*                            REVIEWED AND SIGNED OFF, NO CHANGE.          
002100*    08/28/03  T.BRACKEN     REQ 5109 - WIDENED ADDR-REF-STATE TO         
002200*                            3 BYTES (WAS 2) FOR TERRITORY CODES.         
002300*                                                                         
002400 01  ADDR-REF-REC.                                                        
002500     05  ADDR-REF-KEY.                                                    
002600         10  ADDR-REF-ROW-TYPE        PIC X(01).                          
002700         10  ADDR-REF-STATE           PIC X(03).                          
002800         10  ADDR-REF-LOCALITY        PIC X(40).                          
002900         10  ADDR-REF-ADDR-TEXT       PIC X(256).                         
003000     05  ADDR-REF-POST-CODE           PIC X(04).                          
003100     05  ADDR-REF-PID.                                                    
003200         10  ADDR-REF-ADDR-PID        PIC X(40).                          
003300         10  ADDR-REF-STREET-PID REDEFINES ADDR-REF-ADDR-PID              
003400                                      PIC X(40).                          
003500     05  FILLER                       PIC X(30).                          
