000100*****************************************************************         
000200* WSLISTNG  -  MAPPED LISTING WORKING STORAGE                   *         
000300* COPY MEMBER FOR PRPLOAD - HOLDS ONE FULLY-MAPPED LISTING AFTER *        
000400* PARAGRAPH 2000-MAP-LISTING HAS TRANSLATED THE RAW 'L'/'S'/'C'/ *        
000500* 'H' EXTRACT LINES (SEE FDLSTIN) INTO NAMED FIELDS AND TABLES,  *        
000600* READY FOR PARAGRAPH 3000-SAVE-LISTING TO PERSIST.  ONE OF      *        
000700* THESE IS BUILT PER LISTING, THEN OVERLAID BY THE NEXT.         *        
000800*****************************************************************         
000900*                                                                         
001000*    CHANGE LOG                                                           
001100*    ----------                                                           
001200*    04/18/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001300*                            THE PROPERTY LOADER CONVERSION.              
001400*    09/06/96  A.LINDQUIST   ADDED WS-COMPARABLE-TBL SUB-TYPE             
001500*                            BYTE, COMBINED THE THREE COMPARABLE          
001600*                            LISTS INTO ONE OCCURS TABLE.                 
001700*    03/09/99  T.BRACKEN     Y2K - WS-CRAWL-DATE AND EVERY DATE           
001800*                            FIELD IN THIS MEMBER WIDENED TO              
001900*                            4-DIGIT CCYY, REVIEWED END TO END.           
002000*    01/15/05  M.OYELARAN    REQ 5812 - RAISED THE OCCURS LIMITS          
002100*                            (SCHOOLS 25>50, COMPARABLES 60>150,          
002200*                            HISTORY 40>200) FOR LARGER LISTINGS.         
002300*                                                                         
002400 01  WS-LISTING.                                                          
002500     05  WS-TYPE                      PIC X(40).                          
002600     05  WS-URL                       PIC X(512).                         
002700     05  WS-CRAWL-DATE                PIC 9(08).                          
002800     05  WS-CRAWL-DATE-YMD REDEFINES WS-CRAWL-DATE.                       
002900         10  WS-CRAWL-CCYY            PIC 9(04).                          
003000         10  WS-CRAWL-MM              PIC 9(02).                          
003100         10  WS-CRAWL-DD              PIC 9(02).                          
003200     05  WS-CRAWL-DATETIME            PIC 9(14).                          
003300     05  WS-INPUT-ADDRESS             PIC X(256).                         
003400     05  WS-CACHED-PAGE-ID            PIC X(40).                          
003500     05  WS-ADDR-ID                   PIC X(40).                          
003600     05  WS-PRICE-EST-FROM            PIC 9(09).                          
003700     05  WS-PRICE-EST-TO              PIC 9(09).                          
003800     05  WS-PRICE-EST-CONF            PIC X(20).                          
003900     05  WS-BEDROOMS                  PIC 9(04).                          
004000     05  WS-BATHROOMS                 PIC 9(04).                          
004100     05  WS-CAR-SPOTS                 PIC 9(04).                          
004200     05  WS-COUNCIL-AREA              PIC X(80).                          
004300     05  WS-BLOCK-CODE                PIC X(40).                          
004400     05  WS-YEAR-BUILT                PIC X(10).                          
004500     05  WS-BUILDING-SIZE-DESC        PIC X(40).                          
004600     05  WS-LAND-SIZE-DESC            PIC X(40).                          
004700     05  WS-LOT-PLAN                  PIC X(40).                          
004800     05  WS-PROPERTY-TYPE             PIC X(40).                          
004900     05  WS-SCHOOL-CNT                PIC 9(04)  COMP.                    
005000     05  WS-FORSALE-CNT               PIC 9(04)  COMP.                    
005100     05  WS-FORRENT-CNT               PIC 9(04)  COMP.                    
005200     05  WS-SOLD-CNT                  PIC 9(04)  COMP.                    
005300     05  WS-COMPARABLE-CNT            PIC 9(04)  COMP.                    
005400     05  WS-HIST-CNT                  PIC 9(04)  COMP.                    
005500     05  WS-LISTING-SW                PIC X(01).                          
005600         88  WS-TYPE-ACCEPTED                  VALUE 'Y'.                 
005700         88  WS-TYPE-FILTERED-OUT              VALUE 'N'.                 
005800     05  FILLER                       PIC X(20).                          
005900*                                                                         
006000 01  WS-SCHOOL-TABLE.                                                     
006100     05  WS-SCHOOL-TBL OCCURS 1 TO 50 TIMES                               
006200                 DEPENDING ON WS-SCHOOL-CNT                               
006300                 INDEXED BY WS-SCHOOL-IDX.                                
006400         10  WST-NAME                 PIC X(80).                          
006500         10  WST-TYPE                 PIC X(20).                          
006600         10  WST-WEBSITE              PIC X(256).                         
006700         10  WST-SECTOR               PIC X(20).                          
006800         10  WST-LOCALITY             PIC X(40).                          
006900         10  WST-STATE                PIC X(03).                          
007000         10  WST-STREET               PIC X(80).                          
007100         10  WST-POST-CODE            PIC X(04).                          
007200         10  WST-DISTANCE             PIC X(20).                          
007300     05  FILLER                       PIC X(10).                          
007400*                                                                         
007500 01  WS-COMPARABLE-TABLE.                                                 
007600     05  WS-COMPARABLE-TBL OCCURS 1 TO 150 TIMES                          
007700                 DEPENDING ON WS-COMPARABLE-CNT                           
007800                 INDEXED BY WS-COMP-IDX.                                  
007900         10  WSC-COMPARISON-TYPE      PIC X(10).                          
008000         10  WSC-SOLD-DATE            PIC 9(08).                          
008100         10  WSC-BEDROOMS             PIC 9(04).                          
008200         10  WSC-BATHROOMS            PIC 9(04).                          
008300         10  WSC-CAR-SPOTS            PIC 9(04).                          
008400         10  WSC-PRICE-DESC           PIC X(40).                          
008500         10  WSC-LOCALITY             PIC X(40).                          
008600         10  WSC-STATE                PIC X(03).                          
008700         10  WSC-POST-CODE            PIC X(04).                          
008800         10  WSC-ADDRESS              PIC X(256).                         
008900         10  WSC-SALE-METHOD          PIC X(40).                          
009000         10  WSC-AVAILABLE-NOW        PIC X(01).                          
009100         10  WSC-AVAIL-FOR-LEASE-DATE PIC 9(08).                          
009200         10  WSC-ADDR-ID              PIC X(40).                          
009300         10  WSC-PROP-DTLS-ID         PIC 9(09).                          
009400     05  FILLER                       PIC X(10).                          
009500*                                                                         
009600 01  WS-HISTORY-TABLE.                                                    
009700     05  WS-HIST-TBL OCCURS 1 TO 200 TIMES                                
009800                 DEPENDING ON WS-HIST-CNT                                 
009900                 INDEXED BY WS-HIST-IDX.                                  
010000         10  WSH-EVENT-YEAR           PIC 9(04).                          
010100         10  WSH-EVENT-MONTH          PIC 9(02).                          
010200         10  WSH-TYPE                 PIC X(20).                          
010300         10  WSH-PRICE-DESC           PIC X(40).                          
010400         10  WSH-AGENCY               PIC X(80).                          
010500     05  FILLER                       PIC X(10).                          
