000100*****************************************************************         
000200* FDCTL     -  SURROGATE KEY CONTROL FILE                       *         
000300* COPY MEMBER FOR PRPLOAD - HOLDS THE LAST-ASSIGNED INTERNAL     *        
000400* ID NUMBER FOR EACH TABLE THAT PRPLOAD SURROGATE-KEYS ITSELF    *        
000500* (PROPERTY_DETAILS.PROP_DTLS_ID AND SCHOOLS.SCHOOL_ID).         *        
000600* ONE INDEXED RECORD PER COUNTER, KEYED BY THE 8-CHAR COUNTER    *        
000700* NAME SO ADDITIONAL COUNTERS CAN BE ADDED WITHOUT A REWRITE.    *        
000800*****************************************************************         
000900*                                                                         
001000*    CHANGE LOG                                                           
001100*    ----------                                                           
001200*    03/11/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001300*                            THE PROPERTY LOADER CONVERSION.              
001400*    07/06/95  A.LINDQUIST   ADDED CTL-LAST-USED-TIME SO WE CAN           
001500*                            TELL WHEN A COUNTER WAS BUMPED.              
001600*    01/22/99  T.BRACKEN     Y2K - CTL-LAST-USED-TIME WAS 2-DIGIT         
001700*                            YEAR, WIDENED TO 4-DIGIT CCYY.               
001800*    05/14/02  T.BRACKEN     REQ 4471 - ADDED CTL-HIGH-WATER SO           
001900*                            OPS CAN SPOT-CHECK FOR SKIPPED KEYS.         
002000*                                                                         
002100 01  CTL-REC.                                                             
002200     05  CTL-KEY.                                                         
002300         10  CTL-COUNTER-NAME     PIC X(08).                              
002400     05  CTL-COUNTER-VALUE        PIC 9(09).                              
002500     05  CTL-HIGH-WATER           PIC 9(09).                              
002600     05  CTL-LAST-USED-DATE       PIC 9(08).                              
002700     05  CTL-LAST-USED-TIME       PIC 9(06).                              
002800     05  FILLER                   PIC X(20).                              
