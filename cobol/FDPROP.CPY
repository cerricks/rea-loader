000100*****************************************************************         
000200* FDPROP    -  PROPERTY DETAILS MASTER FILE                     *         
000300* COPY MEMBER FOR PRPLOAD - ONE ROW PER PROPERTY SNAPSHOT.       *        
000400* KEYED BY THE ADDRESS-PID-FIRST NATURAL KEY -                  *         
000500*    WHEN THE G-NAF ADDRESS PID IS KNOWN, ONLY THE PID AND THE   *        
000600*    AS-AT DATE ARE SIGNIFICANT AND THE RAW ADDRESS/STATE/POST   *        
000700*    CODE/LOCALITY PORTION OF THE KEY IS HELD SPACE-FILLED;      *        
000800*    WHEN NO PID CAN BE RESOLVED THE RAW ADDRESS PORTION BECOMES *        
000900*    THE SIGNIFICANT PART OF THE KEY INSTEAD (SEE PRPLOAD        *        
001000*    PARAGRAPH 3100-RESOLVE-ADDR-PID).                           *        
001100*****************************************************************         
001200*                                                                         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    05/17/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001600*                            THE PROPERTY LOADER CONVERSION.              
001700*    11/02/95  A.LINDQUIST   ADDED PRICE-ESTIMATE GROUP, REQ FROM         
001800*                            THE VALUATIONS DESK.                         
001900*    03/09/99  T.BRACKEN     Y2K - AS-AT AND SOLD-DATE WIDENED TO         
002000*                            8-BYTE CCYYMMDD (WERE 6-BYTE YYMMDD).        
002100*    10/11/01  T.BRACKEN     REQ 4820 - SPLIT AS-AT-YMD REDEFINES         
002200*                            IN SO OPS CAN AGE PROPERTY SNAPSHOTS         
002300*                            WITHOUT A ONE-OFF QUERY PROGRAM.             
002400*    06/30/04  M.OYELARAN    REQ 5560 - ADDED ALTERNATE KEY ON            
002500*                            PROP-DTLS-ID FOR THE RECONCILE JOB.          
002600*    08/22/06  M.OYELARAN    REQ 6104 - SOLD-DATE AND AVAIL-FOR-          
002700*                            LEASE REPACKED COMP-3, SAME AS EVERY         
002800*                            OTHER NON-KEY DATE FIELD IN THIS             
002900*                            SHOP'S FILES.                                
003000*                                                                         
003100 01  PROPERTY-REC.                                                        
003200     05  PROP-DTLS-KEY.                                                   
003300         10  PROP-GNAF-ADDR-DTL-PID   PIC X(40).                          
003400         10  PROP-RAW-ADDRESS         PIC X(256).                         
003500         10  PROP-RAW-STATE           PIC X(03).                          
003600         10  PROP-RAW-POST-CODE       PIC X(04).                          
003700         10  PROP-RAW-LOCALITY        PIC X(40).                          
003800         10  PROP-AS-AT               PIC 9(08).                          
003900     05  PROP-AS-AT-YMD REDEFINES PROP-AS-AT.                             
004000         10  PROP-AS-AT-CCYY          PIC 9(04).                          
004100         10  PROP-AS-AT-MM            PIC 9(02).                          
004200         10  PROP-AS-AT-DD            PIC 9(02).                          
004300     05  PROP-DTLS-ID                 PIC 9(09).                          
004400     05  PROP-PROPERTY-TYPE           PIC X(40).                          
004500     05  PROP-BEDROOMS                PIC 9(04).                          
004600     05  PROP-BATHROOMS               PIC 9(04).                          
004700     05  PROP-CAR-SPOTS               PIC 9(04).                          
004800     05  PROP-LAND-SIZE-DESC          PIC X(40).                          
004900     05  PROP-BLDG-SIZE-DESC          PIC X(40).                          
005000     05  PROP-COUNCIL-AREA            PIC X(80).                          
005100     05  PROP-PRICE-DESC              PIC X(40).                          
005200     05  PROP-PRICE-ESTIMATE-GROUP.                                       
005300         10  PROP-PRICE-EST-FROM      PIC 9(09).                          
005400         10  PROP-PRICE-EST-TO        PIC 9(09).                          
005500         10  PROP-PRICE-EST-CONF      PIC X(20).                          
005600     05  PROP-SALE-METHOD             PIC X(40).                          
005700     05  PROP-SOLD-DATE               PIC 9(08)  COMP-3.                  
005800     05  PROP-AVAIL-FOR-LEASE         PIC 9(08)  COMP-3.                  
005900     05  PROP-YEAR-BUILT              PIC X(10).                          
006000     05  PROP-BLOCK-CODE              PIC X(40).                          
006100     05  FILLER                       PIC X(25).                          
