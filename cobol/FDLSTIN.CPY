000100*****************************************************************         
000200* FDLSTIN   -  LISTING EXTRACT INPUT FILE                       *         
000300* COPY MEMBER FOR PRPLOAD - THE OVERNIGHT CRAWL EXTRACT.  THE             
000400* CRAWL SYSTEM'S EXTRACT FEED IS FLATTENED UPSTREAM (OUTSIDE              
000500* THIS JOB) INTO ONE 'L' HEADER LINE PER LISTING FOLLOWED BY ITS          
000600* 'S' (SCHOOL), 'C' (COMPARABLE PROPERTY) AND 'H' (HISTORY                
000700* EVENT) DETAIL LINES, ALL PIPE-DELIMITED, ALL ON ONE LINE-               
000800* SEQUENTIAL FILE.  LE-SCHOOL-CNT/LE-FORSALE-CNT/LE-FORRENT-CNT/          
000900* LE-SOLD-CNT/LE-HIST-CNT ON THE 'L' LINE TELL PRPLOAD HOW MANY           
001000* OF EACH DETAIL LINE TYPE FOLLOW BEFORE THE NEXT 'L' LINE.               
001100*****************************************************************         
001200*                                                                         
001300*    CHANGE LOG                                                           
001400*    ----------                                                           
001500*    04/11/94  A.LINDQUIST   ORIGINAL COPY MEMBER - REPLACES THE          
001600*                            OLD CARD-IMAGE HUNTING LICENSE LAYOUT        
001700*                            FOR THE PROPERTY LOADER CONVERSION.          
001800*    08/30/96  A.LINDQUIST   ADDED 'C' SUB-TYPE BYTE SO ONE DETAIL        
001900*                            LINE COVERS FOR-SALE/FOR-RENT/SOLD.          
002000*    03/09/99  T.BRACKEN     Y2K - ALL CCYYMMDD/CCYYMMDDHHMMSS            
002100*                            FIELDS ON THIS FILE ALREADY 4-DIGIT          
002200*                            YEAR, REVIEWED, NO CHANGE REQUIRED.          
002300*    01/15/05  M.OYELARAN    REQ 5812 - LE-PIPE-BODY WIDENED FROM         
002400*                            1000 TO 1999 BYTES, SOME LISTINGS            
002500*                            CARRY VERY LONG COUNCIL-AREA TEXT.           
002600*                                                                         
002700 01  LISTING-EXTRACT-REC.                                                 
002800     05  LE-REC-TYPE                  PIC X(01).                          
002900     05  LE-PIPE-BODY                 PIC X(1979).                        
003000     05  FILLER                       PIC X(20).                          
003100*                                                                         
003200*    THE 'L' (LISTING HEADER) VIEW OF THE PIPE BODY - PRESENT             
003300*    ONLY TO DOCUMENT FIELD ORDER FOR THE UNSTRING IN PRPLOAD             
003400*    PARAGRAPH 8110-READ-LISTING-HEADER.  FIELDS ARE PIPE-                
003500*    DELIMITED IN THIS ORDER WITHIN LE-PIPE-BODY WHEN                     
003600*    LE-REC-TYPE = 'L':                                                   
003700*        TYPE, URL, CRAWL-DATE, CRAWL-DATETIME, INPUT-ADDRESS,            
003800*        CACHED-PAGE-ID, ADDR-ID, PRICE-ESTIMATION-TO,                    
003900*        PRICE-ESTIMATION-FROM, PRICE-ESTIMATE-CONFIDENCE,                
004000*        BEDROOMS, BATHROOMS, CAR-SPOTS, COUNCIL-AREA,                    
004100*        BLOCK-CODE, YEAR-BUILT, BUILDING-SIZE-DESC,                      
004200*        LAND-SIZE-DESC, LOT-PLAN, PROPERTY-TYPE, LE-SCHOOL-CNT,          
004300*        LE-FORSALE-CNT, LE-FORRENT-CNT, LE-SOLD-CNT, LE-HIST-CNT         
004400*                                                                         
004500*    THE 'S' (SCHOOL) DETAIL LINE CARRIES, IN ORDER: NAME, TYPE,          
004600*    WEBSITE, SECTOR, LOCALITY, STATE, STREET, POST-CODE,                 
004700*    DISTANCE.                                                            
004800*                                                                         
004900*    THE 'C' (COMPARABLE PROPERTY) DETAIL LINE CARRIES A LEADING          
005000*    SUB-TYPE BYTE (F=FOR SALE, R=FOR RENT, D=SOLD) THEN, IN              
005100*    ORDER: SOLD-DATE, BEDROOMS, BATHROOMS, CAR-SPOTS, PRICE-             
005200*    DESC, LOCALITY, STATE, POST-CODE, ADDRESS, SALE-METHOD,              
005300*    DATE-AVAILABLE-TEXT.                                                 
005400*                                                                         
005500*    THE 'H' (HISTORY EVENT) DETAIL LINE CARRIES, IN ORDER:               
005600*    DATE-TEXT (MMM YYYY), TYPE, PRICE-DESC, AGENCY.                      
005700*                                                                         
