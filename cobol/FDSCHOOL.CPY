000100*****************************************************************         
000200* FDSCHOOL  -  SCHOOL MASTER FILE                                *        
000300* COPY MEMBER FOR PRPLOAD - ONE ROW PER SCHOOL, KEYED BY NAME/   *        
000400* TYPE/SECTOR (SEE PARAGRAPH 3400-PROCESS-SCHOOLS).  THE STREET- *        
000500* LOCALITY PID IS RESOLVED AGAINST FDADDREF ROW 'S' AT             *      
000600* INSERT TIME ONLY - IT IS NEVER RE-RESOLVED ON A REPEAT MATCH.  *        
000700*****************************************************************         
000800*                                                                         
000900*    CHANGE LOG                                                           
001000*    ----------                                                           
001100*    06/09/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001200*                            THE PROPERTY LOADER CONVERSION.              
001300*    12/14/96  A.LINDQUIST   ADDED SCHL-SECTOR TO THE KEY - TWO           
001400*                            SCHOOLS SHARED A NAME/TYPE IN THE            
001500*                            METRO EXTRACT, GOVT AND CATHOLIC.            
001600*    03/09/99  T.BRACKEN     Y2K REVIEW - NO DATE FIELDS ON THIS          
001700*                            RECORD, NO CHANGE REQUIRED.                  
001800*    09/17/00  T.BRACKEN     REQ 4650 - ADDED SCHOOL-ID ALTERNATE         
001900*                            KEY FOR THE DISTANCE-LINK LOOKUP.            
002000*                                                                         
002100 01  SCHOOL-REC.                                                          
002200     05  SCHOOL-KEY.                                                      
002300         10  SCHL-NAME                PIC X(80).                          
002400         10  SCHL-TYPE                PIC X(20).                          
002500         10  SCHL-SECTOR              PIC X(20).                          
002600     05  SCHOOL-ID                    PIC 9(09).                          
002700     05  SCHL-WEBSITE                 PIC X(256).                         
002800     05  SCHL-GNAF-STREET-LOCALITY-PID                                    
002900                                      PIC X(40).                          
003000     05  FILLER                       PIC X(15).                          
