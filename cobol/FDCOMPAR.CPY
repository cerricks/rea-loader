000100*****************************************************************         
000200* FDCOMPAR  -  COMPARABLE PROPERTY LINK FILE                    *         
000300* COPY MEMBER FOR PRPLOAD - LINKS A LISTING PROPERTY TO A        *        
000400* COMPARABLE PROPERTY (FOR SALE / FOR RENT / SOLD).  INSERT      *        
000500* ONLY - A DUPLICATE KEY ON WRITE IS NOT AN ERROR - PRPLOAD     *         
000600* LOGS IT AND KEEPS GOING (SEE PARAGRAPH 3300-PROCESS-COMPAR).   *        
000700*****************************************************************         
000800*                                                                         
000900*    CHANGE LOG                                                           
001000*    ----------                                                           
001100*    06/02/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001200*                            THE PROPERTY LOADER CONVERSION.              
001300*    04/28/97  A.LINDQUIST   COMPARE-TYPE WIDENED FROM 6 TO 10            
001400*                            BYTES TO HOLD 'FOR RENT'.                    
001500*    02/11/99  T.BRACKEN     Y2K - COMPARED-ON WIDENED TO 8-BYTE          
001600*                            CCYYMMDD (WAS 6-BYTE YYMMDD).                
001700*                                                                         
001800 01  COMPARABLE-REC.                                                      
001900     05  COMPARABLE-KEY.                                                  
002000         10  COMP-PROP-COMPARED-ID    PIC 9(09).                          
002100         10  COMP-COMPARABLE-PROP-ID  PIC 9(09).                          
002200         10  COMP-COMPARISON-TYPE     PIC X(10).                          
002300     05  COMP-COMPARED-ON             PIC 9(08).                          
002400     05  FILLER                       PIC X(20).                          
