000100*****************************************************************         
000200* FDEVENT   -  PROPERTY SALE/RENTAL HISTORY FILE                *         
000300* COPY MEMBER FOR PRPLOAD - ONE ROW PER SALE OR RENTAL EVENT     *        
000400* AGAINST A PROPERTY.  EVENT-TYPE HELD HERE IS ALREADY NORMAL-   *        
000500* IZED (RENT/RENTALCAMPAIGN BOTH BECOME 'rented') BY THE TIME    *        
000600* THIS RECORD IS BUILT - SEE PARAGRAPH 3520-NORMALIZE-EVENT-TYPE.*        
000700* INSERT ONLY - A DUPLICATE KEY ON WRITE IS LOGGED, NOT FATAL.   *        
000800*****************************************************************         
000900*                                                                         
001000*    CHANGE LOG                                                           
001100*    ----------                                                           
001200*    06/16/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001300*                            THE PROPERTY LOADER CONVERSION.              
001400*    03/09/99  T.BRACKEN     Y2K - EVNT-YEAR WIDENED TO 4-DIGIT           
001500*                            CCYY (WAS 2-DIGIT YY).                       
001600*    09/19/06  M.OYELARAN    REQ 6151 - CORRECTED THIS COMMENT -          
001700*                            EVNT-TYPE IS LOWER-CASE 'rented'/            
001800*                            'sold', NOT UPPER-CASE AS BEFORE.            
001900*                                                                         
002000 01  PROP-EVENT-REC.                                                      
002100     05  PROP-EVENT-KEY.                                                  
002200         10  EVNT-PROP-DTLS-ID        PIC 9(09).                          
002300         10  EVNT-YEAR                PIC 9(04).                          
002400         10  EVNT-MONTH               PIC 9(02).                          
002500         10  EVNT-TYPE                PIC X(10).                          
002600     05  EVNT-PRICE-DESC              PIC X(40).                          
002700     05  FILLER                       PIC X(20).                          
