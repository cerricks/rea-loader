000100*****************************************************************         
000200* FDSCHDST  -  SCHOOL DISTANCE LINK FILE                         *        
000300* COPY MEMBER FOR PRPLOAD - LINKS A PROPERTY TO A NEARBY        *         
000400* SCHOOL, WITH THE CRAWLED DISTANCE DESCRIPTION.  INSERT ONLY - *         
000500* A DUPLICATE KEY ON WRITE IS LOGGED AND SKIPPED, NOT FATAL     *         
000600* (SEE PARAGRAPH 3400-PROCESS-SCHOOLS).                         *         
000700*****************************************************************         
000800*                                                                         
000900*    CHANGE LOG                                                           
001000*    ----------                                                           
001100*    06/09/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001200*                            THE PROPERTY LOADER CONVERSION.              
001300*    03/09/99  T.BRACKEN     Y2K REVIEW - NO DATE FIELDS ON THIS          
001400*                            RECORD, NO CHANGE REQUIRED.                  
001500*                                                                         
001600 01  SCHOOL-DIST-REC.                                                     
001700     05  SCHOOL-DIST-KEY.                                                 
001800         10  SCHD-PROP-DTLS-ID        PIC 9(09).                          
001900         10  SCHD-SCHOOL-ID           PIC 9(09).                          
002000     05  SCHD-DISTANCE-DESC           PIC X(20).                          
002100     05  FILLER                       PIC X(20).                          
