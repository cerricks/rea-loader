000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.          PRPLOAD.                                            
000300 AUTHOR.              A. LINDQUIST.                                       
000400 INSTALLATION.        REGIONAL DATA CENTER - PROPERTY SYSTEMS.            
000500 DATE-WRITTEN.        07/08/94.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.                   
000800*                                                                         
000900*****************************************************************         
001000* THIS PROGRAM IS THE NIGHTLY (OR ON-DEMAND) PROPERTY LISTING    *        
001100* LOADER.  IT READS THE FLATTENED CRAWL EXTRACT (SEE COPY        *        
001200* FDLSTIN), FILTERS OUT ANYTHING THAT IS NOT A SOLD-HISTORY               
001300* LISTING, RESOLVES EACH ADDRESS AGAINST THE G-NAF ADDRESS                
001400* REFERENCE FILE, AND INSERTS/UPDATES PROPERTY DETAILS,                   
001500* COMPARABLE PROPERTY LINKS, SCHOOLS, SCHOOL DISTANCE LINKS,              
001600* SALE/RENTAL HISTORY AND A DATA ACQUISITION AUDIT ROW.  BAD OR           
001700* UNPERSISTABLE ITEMS ARE SKIPPED (UP TO A LIMIT) AND WRITTEN TO          
001800* THE SKIP LOG FOR THE DATA STEWARD TO RE-KEY BY HAND.                    
001900*****************************************************************         
002000*                                                                         
002100*    CHANGE LOG                                                           
002200*    ----------                                                           
002300*    07/08/94  A.LINDQUIST   ORIGINAL PROGRAM - REPLACES THE OLD          
002400*                            OVERNIGHT PROPERTY FEED, WHICH WAS A         
002500*                            MANUAL RE-KEY OFF THE AGENT PRINTOUTS        
002600*    02/14/95  A.LINDQUIST   ADDED COMMIT-INTERVAL CHUNKING PER           
002700*                            OPS REQUEST - ONE BAD LISTING USED TO        
002800*                            TAKE THE WHOLE OVERNIGHT RUN DOWN.           
002900*    11/03/95  A.LINDQUIST   ADDED THE SKIP LOG FILE SO REJECTED          
003000*                            LISTINGS CAN BE RE-FED BY HAND.              
003100*    06/21/96  A.LINDQUIST   ADDED SCHOOL / SCHOOL-DISTANCE LOGIC,        
003200*                            REQ FROM ED. DEPT DATA SHARE PROJECT.        
003300*    09/12/97  A.LINDQUIST   ADDRESS PID WILDCARD MATCH ADDED -           
003400*                            EXACT-TEXT MATCH WAS MISSING TOO MANY        
003500*                            G-NAF HITS ON ABBREVIATED STREET TYPE        
003600*    03/09/99  T.BRACKEN     Y2K REMEDIATION - EVERY DATE FIELD IN        
003700*                            THIS PROGRAM AND ITS COPY MEMBERS            
003800*                            WIDENED FROM 2-DIGIT TO 4-DIGIT YEAR.        
003900*                            RE-TESTED AGAINST 1999/2000 BOUNDARY         
004000*                            DATA, SIGNED OFF BY QA 03/15/99.             
004100*    05/02/00  T.BRACKEN     REQ 4290 - LOOKUP CACHES ADDED FOR           
004200*                            ADDRESS PID, STREET-LOCALITY PID,            
004300*                            PROPERTY-BY-ADDRESS, PROPERTY-BY-PID         
004400*                            AND SCHOOL-ID, CLEARED ON ROLLBACK.          
004500*    10/19/01  T.BRACKEN     REQ 4820 - SURROGATE KEY CONTROL FILE        
004600*                            (FDCTL) ADDED, REPLACES THE OLD "READ        
004700*                            HIGHEST KEY ON FILE" APPROACH, WHICH         
004800*                            WAS TOO SLOW ONCE PROPDTL PASSED 2           
004900*                            MILLION ROWS.                                
005000*    06/30/04  M.OYELARAN    REQ 5560 - DUPLICATE-KEY HANDLING ON         
005100*                            COMPARABLE/SCHOOL-DIST/EVENT/ACQSTN          
005200*                            WRITES MADE NON-FATAL SO A RE-RUN OF         
005300*                            THE SAME FEED FILE IS IDEMPOTENT.            
005400*    01/15/05  M.OYELARAN    REQ 5812 - OCCURS LIMITS RAISED ON           
005500*                            WSLISTNG FOR LARGER LISTINGS.                
005600*    08/22/06  M.OYELARAN    REQ 6104 - THE LISTING'S OWN PROPERTY        
005700*                            ROW WAS BEING SAVED WITH WS-PROP-STG         
005800*                            LEFT OVER FROM THE PRIOR LISTING'S           
005900*                            LAST COMPARABLE (3000-SAVE-LISTING           
006000*                            NEVER RESTAGED IT) - ADDED THE SAME          
006100*                            CLEAR/MOVE BLOCK 3310 ALREADY DOES.          
006200*                            ALSO FIXED PRICE-ESTIMATE-FROM/TO ON         
006300*                            THE 'L' LINE UNSTRING (8110) - THE           
006400*                            SOURCE'S ESTIMATE-TO WAS LANDING IN          
006500*                            OUR FROM FIELD, BACKWARDS FROM THE           
006600*                            AGREED FEED LAYOUT.  DATA STEWARD            
006700*                            FLAGGED BAD ESTIMATE RANGES ON THE           
006800*                            WEEKLY QA SAMPLE, TICKET 6104.               
006900*    09/05/06  M.OYELARAN    REQ 6140 - HOUSEKEEPING FROM THE PEER        
007000*                            WALKTHROUGH: DUPLICATE-KEY WRITES ARE        
007100*                            NOW COUNTED (W-DUPKEY-CTR) AND A             
007200*                            RE-RUN OF AN ALREADY-LOADED FEED IS          
007300*                            NOTED ON THE CLOSING TOTALS.  NO             
007400*                            LOGIC CHANGE OTHERWISE.                      
007500*    09/19/06  M.OYELARAN    REQ 6151 - COMP-COMPARISON-TYPE WAS          
007600*                            BEING WRITTEN 'FORSALE'/'FORRENT'/           
007700*                            'SOLD' - RECONCILE JOB EXPECTS THE           
007800*                            LOWER-CASE, SPACED FORM ('for sale'/         
007900*                            'for rent'/'sold').  SAME MISTAKE ON         
008000*                            EVNT-TYPE ('RENTED'/'SOLD' INSTEAD OF        
008100*                            LOWER-CASE) - BOTH FIXED IN                  
008200*                            8135-SET-COMPARABLE-TYPE AND                 
008300*                            3520-NORMALIZE-EVENT-TYPE.                   
008400*                                                                         
008500 ENVIRONMENT DIVISION.                                                    
008600 CONFIGURATION SECTION.                                                   
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM                                                   
008900     CLASS VALID-STATE-CLASS IS 'A' THRU 'Z'                              
009000     UPSI-0 ON STATUS IS OVERRIDE-SKIP-LIMIT                              
009100            OFF STATUS IS USE-CONFIGURED-SKIP-LIMIT.                      
009200*                                                                         
009300 INPUT-OUTPUT SECTION.                                                    
009400 FILE-CONTROL.                                                            
009500*                                                                         
009600     SELECT LISTING-INPUT-FILE                                            
009700            ASSIGN TO LISTFEED                                            
009800            ORGANIZATION IS LINE SEQUENTIAL                               
009900            FILE STATUS IS WS-LISTFEED-STATUS.                            
010000*                                                                         
010100     SELECT SKIP-LOG-FILE                                                 
010200            ASSIGN TO SKIPLOG                                             
010300            ORGANIZATION IS LINE SEQUENTIAL                               
010400            FILE STATUS IS WS-SKIPLOG-STATUS.                             
010500*                                                                         
010600     SELECT ADDR-REF-FILE                                                 
010700            ASSIGN TO GNAFREF                                             
010800            ORGANIZATION IS INDEXED                                       
010900            ACCESS MODE IS DYNAMIC                                        
011000            RECORD KEY IS ADDR-REF-KEY                                    
011100            FILE STATUS IS WS-GNAFREF-STATUS.                             
011200*                                                                         
011300     SELECT PROPERTY-FILE                                                 
011400            ASSIGN TO PROPDTL                                             
011500            ORGANIZATION IS INDEXED                                       
011600            ACCESS MODE IS DYNAMIC                                        
011700            RECORD KEY IS PROP-DTLS-KEY                                   
011800            ALTERNATE RECORD KEY IS PROP-DTLS-ID                          
011900                     WITH DUPLICATES                                      
012000            FILE STATUS IS WS-PROPDTL-STATUS.                             
012100*                                                                         
012200     SELECT COMPARABLE-FILE                                               
012300            ASSIGN TO COMPPROP                                            
012400            ORGANIZATION IS INDEXED                                       
012500            ACCESS MODE IS DYNAMIC                                        
012600            RECORD KEY IS COMPARABLE-KEY                                  
012700            FILE STATUS IS WS-COMPPROP-STATUS.                            
012800*                                                                         
012900     SELECT SCHOOL-FILE                                                   
013000            ASSIGN TO SCHOOLDT                                            
013100            ORGANIZATION IS INDEXED                                       
013200            ACCESS MODE IS DYNAMIC                                        
013300            RECORD KEY IS SCHOOL-KEY                                      
013400            ALTERNATE RECORD KEY IS SCHOOL-ID                             
013500                     WITH DUPLICATES                                      
013600            FILE STATUS IS WS-SCHOOLDT-STATUS.                            
013700*                                                                         
013800     SELECT SCHOOL-DIST-FILE                                              
013900            ASSIGN TO SCHNRPRP                                            
014000            ORGANIZATION IS INDEXED                                       
014100            ACCESS MODE IS DYNAMIC                                        
014200            RECORD KEY IS SCHOOL-DIST-KEY                                 
014300            FILE STATUS IS WS-SCHNRPRP-STATUS.                            
014400*                                                                         
014500     SELECT EVENT-FILE                                                    
014600            ASSIGN TO PROPHIST                                            
014700            ORGANIZATION IS INDEXED                                       
014800            ACCESS MODE IS DYNAMIC                                        
014900            RECORD KEY IS PROP-EVENT-KEY                                  
015000            FILE STATUS IS WS-PROPHIST-STATUS.                            
015100*                                                                         
015200     SELECT ACQUISITION-FILE                                              
015300            ASSIGN TO DATAACQN                                            
015400            ORGANIZATION IS INDEXED                                       
015500            ACCESS MODE IS DYNAMIC                                        
015600            RECORD KEY IS ACQSTN-KEY                                      
015700            FILE STATUS IS WS-DATAACQN-STATUS.                            
015800*                                                                         
015900     SELECT CONTROL-FILE                                                  
016000            ASSIGN TO PRPCNTL                                             
016100            ORGANIZATION IS INDEXED                                       
016200            ACCESS MODE IS DYNAMIC                                        
016300            RECORD KEY IS CTL-KEY                                         
016400            FILE STATUS IS WS-PRPCNTL-STATUS.                             
016500*                                                                         
016600 DATA DIVISION.                                                           
016700 FILE SECTION.                                                            
016800*                                                                         
016900 FD  LISTING-INPUT-FILE                                                   
017000     LABEL RECORD IS STANDARD.                                            
017100     COPY FDLSTIN.                                                        
017200*                                                                         
017300 FD  SKIP-LOG-FILE                                                        
017400     LABEL RECORD IS STANDARD.                                            
017500     COPY FDSKPLOG.                                                       
017600*                                                                         
017700 FD  ADDR-REF-FILE                                                        
017800     LABEL RECORD IS STANDARD.                                            
017900     COPY FDADDREF.                                                       
018000*                                                                         
018100 FD  PROPERTY-FILE                                                        
018200     LABEL RECORD IS STANDARD.                                            
018300     COPY FDPROP.                                                         
018400*                                                                         
018500 FD  COMPARABLE-FILE                                                      
018600     LABEL RECORD IS STANDARD.                                            
018700     COPY FDCOMPAR.                                                       
018800*                                                                         
018900 FD  SCHOOL-FILE                                                          
019000     LABEL RECORD IS STANDARD.                                            
019100     COPY FDSCHOOL.                                                       
019200*                                                                         
019300 FD  SCHOOL-DIST-FILE                                                     
019400     LABEL RECORD IS STANDARD.                                            
019500     COPY FDSCHDST.                                                       
019600*                                                                         
019700 FD  EVENT-FILE                                                           
019800     LABEL RECORD IS STANDARD.                                            
019900     COPY FDEVENT.                                                        
020000*                                                                         
020100 FD  ACQUISITION-FILE                                                     
020200     LABEL RECORD IS STANDARD.                                            
020300     COPY FDACQSTN.                                                       
020400*                                                                         
020500 FD  CONTROL-FILE                                                         
020600     LABEL RECORD IS STANDARD.                                            
020700     COPY FDCTL.                                                          
020800*                                                                         
020900 WORKING-STORAGE SECTION.                                                 
021000*                                                                         
021100*    OLD-STYLE 77-LEVEL SCRATCH ITEMS - NEVER FOLDED INTO A               
021200*    GROUP, LEFT AS-IS SINCE THE ORIGINAL LOADER.                         
021300*                                                                         
021400 77  W-DUPKEY-CTR             PIC 9(9)   VALUE ZERO   COMP.               
021500 77  W-RERUN-SW               PIC X(01)  VALUE 'N'.                       
021600     88  W-RERUN-DETECTED               VALUE 'Y'.                        
021700*                                                                         
021800*                                                                         
021900*    WS-LISTING - THE MAPPED, NORMALIZED LISTING BUILT BY THE             
022000*    MAPPING PARAGRAPHS FROM THE RAW EXTRACT RECORDS THE READ             
022100*    PARAGRAPHS HANDED THEM.  SEE WSLISTNG FOR THE OCCURS TABLES          
022200*    (SCHOOLS/COMPARABLES/HISTORY) AND THE ROOT ADDRESS/URL/              
022300*    CRAWL-DATE FIELDS THE SAVE PARAGRAPHS WRITE FROM.                    
022400*                                                                         
022500     COPY WSLISTNG.                                                       
022600*                                                                         
022700 01  WORK-AREA.                                                           
022800     05  C-READ-CTR               PIC 9(9)   VALUE ZERO   COMP.           
022900     05  C-PROCESSED-CTR          PIC 9(9)   VALUE ZERO   COMP.           
023000     05  C-WRITTEN-CTR            PIC 9(9)   VALUE ZERO   COMP.           
023100     05  C-SKIPPED-CTR            PIC 9(9)   VALUE ZERO   COMP.           
023200     05  C-CHUNK-CTR              PIC 9(4)   VALUE ZERO   COMP.           
023300     05  C-SKIP-LIMIT             PIC 9(4)   VALUE 25     COMP.           
023400     05  C-COMMIT-INTERVAL        PIC 9(4)   VALUE 50     COMP.           
023500     05  X                        PIC 9(4)   VALUE ZERO   COMP.           
023600     05  Y                        PIC 9(4)   VALUE ZERO   COMP.           
023700     05  MORE-RECS                PIC XXX    VALUE 'YES'.                 
023800     05  WS-JOB-ABEND-SW          PIC X(01)  VALUE 'N'.                   
023900         88  WS-JOB-ABEND                    VALUE 'Y'.                   
024000*                                                                         
024100*    PENDING-LINE BUFFER FOR THE EXTRACT READ - THE PIPE-                 
024200*    DELIMITED FEED IS READ ONE PHYSICAL LINE AHEAD SO THE 'L'            
024300*    HEADER THAT ENDS ONE LISTING CAN BE HELD FOR THE NEXT.               
024400*                                                                         
024500 01  WS-READ-CONTROL.                                                     
024600    05  WS-PENDING-REC.                                                   
024700        10  WS-PENDING-TYPE      PIC X(01).                               
024800        10  WS-PENDING-BODY      PIC X(1979).                             
024900    05  WS-PENDING-SW           PIC X(01)  VALUE 'N'.                     
025000        88  WS-HAVE-PENDING              VALUE 'Y'.                       
025100    05  FILLER                   PIC X(10).                               
025200*                                                                         
025300 01  FILE-STATUS-GROUP.                                                   
025400     05  WS-LISTFEED-STATUS       PIC X(02)  VALUE '00'.                  
025500         88  LISTFEED-OK                     VALUE '00'.                  
025600         88  LISTFEED-EOF                    VALUE '10'.                  
025700     05  WS-SKIPLOG-STATUS        PIC X(02)  VALUE '00'.                  
025800     05  WS-GNAFREF-STATUS        PIC X(02)  VALUE '00'.                  
025900         88  GNAFREF-OK                      VALUE '00'.                  
026000         88  GNAFREF-NOTFND                  VALUE '23'.                  
026100     05  WS-PROPDTL-STATUS        PIC X(02)  VALUE '00'.                  
026200         88  PROPDTL-OK                      VALUE '00'.                  
026300         88  PROPDTL-NOTFND                  VALUE '23'.                  
026400         88  PROPDTL-DUPKEY                  VALUE '22'.                  
026500     05  WS-COMPPROP-STATUS       PIC X(02)  VALUE '00'.                  
026600         88  COMPPROP-OK                     VALUE '00'.                  
026700         88  COMPPROP-DUPKEY                 VALUE '22'.                  
026800     05  WS-SCHOOLDT-STATUS       PIC X(02)  VALUE '00'.                  
026900         88  SCHOOLDT-OK                     VALUE '00'.                  
027000         88  SCHOOLDT-NOTFND                 VALUE '23'.                  
027100     05  WS-SCHNRPRP-STATUS       PIC X(02)  VALUE '00'.                  
027200         88  SCHNRPRP-OK                     VALUE '00'.                  
027300         88  SCHNRPRP-DUPKEY                 VALUE '22'.                  
027400     05  WS-PROPHIST-STATUS       PIC X(02)  VALUE '00'.                  
027500         88  PROPHIST-OK                     VALUE '00'.                  
027600         88  PROPHIST-DUPKEY                 VALUE '22'.                  
027700     05  WS-DATAACQN-STATUS       PIC X(02)  VALUE '00'.                  
027800         88  DATAACQN-OK                     VALUE '00'.                  
027900         88  DATAACQN-DUPKEY                 VALUE '22'.                  
028000     05  WS-PRPCNTL-STATUS        PIC X(02)  VALUE '00'.                  
028100         88  PRPCNTL-OK                      VALUE '00'.                  
028200     05  FILLER                   PIC X(20).                              
028300*                                                                         
028400*    ITEM-LEVEL WORKING FIELDS - THE "CURRENT ITEM" AS IT MOVES           
028500*    THROUGH THE READ, MAP AND SAVE PARAGRAPHS BELOW.                     
028600*                                                                         
028700 01  WS-ITEM-CONTROL.                                                     
028800     05  WS-ITEM-ERROR-SW         PIC X(01)  VALUE 'N'.                   
028900         88  WS-ITEM-ERROR                   VALUE 'Y'.                   
029000     05  WS-ITEM-ERROR-TEXT       PIC X(60)  VALUE SPACES.                
029100     05  WS-SAVE-RC               PIC 9(01)  VALUE ZERO   COMP.           
029200         88  WS-SAVE-OK                      VALUE 0.                     
029300         88  WS-SAVE-FAILED                  VALUE 9.                     
029400     05  WS-MAIN-PROP-DTLS-ID    PIC 9(09)  VALUE ZERO.                   
029500     05  FILLER                   PIC X(01).                              
029600*                                                                         
029700*    RESOLVED-PROPERTY WORK FIELDS - WHAT 3100/3200 HAND BACK TO          
029800*    THE CALLER (THE LISTING PROPERTY OR A COMPARABLE PROPERTY).          
029900*                                                                         
030000 01  WS-RESOLVE-WORK.                                                     
030100     05  WS-RSV-ADDR-ID           PIC X(40)  VALUE SPACES.                
030200     05  WS-RSV-ADDRESS           PIC X(256) VALUE SPACES.                
030300     05  WS-RSV-STATE             PIC X(03)  VALUE SPACES.                
030400     05  WS-RSV-POST-CODE         PIC X(04)  VALUE SPACES.                
030500     05  WS-RSV-LOCALITY          PIC X(40)  VALUE SPACES.                
030600     05  WS-RSV-AS-AT             PIC 9(08)  VALUE ZERO.                  
030700     05  WS-RSV-PROP-DTLS-ID      PIC 9(09)  VALUE ZERO.                  
030800     05  WS-RSV-FOUND-SW          PIC X(01)  VALUE 'N'.                   
030900         88  WS-RSV-FOUND                    VALUE 'Y'.                   
031000     05  WS-RSV-UPDATE-OK-SW     PIC X(01)  VALUE 'Y'.                    
031100         88  WS-RSV-UPDATE-OK              VALUE 'Y'.                     
031200     05  FILLER                   PIC X(13).                              
031300*                                                                         
031400*    WS-PROP-STG - FIELDS STAGED BY THE CALLER BEFORE PERFORMING          
031500*    3200-FIND-OR-INSERT-PROP.  A COMPARABLE CALL LEAVES THE              
031600*    FIELDS THE COMPARABLE LIST DOES NOT CARRY (PROPERTY TYPE,            
031700*    LAND/BUILDING SIZE, COUNCIL AREA, PRICE ESTIMATE, YEAR               
031800*    BUILT, BLOCK CODE) AT THEIR INITIAL SPACES/ZERO VALUE.               
031900*                                                                         
032000 01  WS-PROP-STG.                                                         
032100     05  WS-STG-PROPERTY-TYPE     PIC X(40)  VALUE SPACES.                
032200     05  WS-STG-BEDROOMS          PIC 9(04)  VALUE ZERO.                  
032300     05  WS-STG-BATHROOMS         PIC 9(04)  VALUE ZERO.                  
032400     05  WS-STG-CAR-SPOTS         PIC 9(04)  VALUE ZERO.                  
032500     05  WS-STG-LAND-SIZE-DESC    PIC X(40)  VALUE SPACES.                
032600     05  WS-STG-BLDG-SIZE-DESC    PIC X(40)  VALUE SPACES.                
032700     05  WS-STG-COUNCIL-AREA      PIC X(80)  VALUE SPACES.                
032800     05  WS-STG-PRICE-DESC        PIC X(40)  VALUE SPACES.                
032900     05  WS-STG-PRICE-EST-FROM    PIC 9(09)  VALUE ZERO.                  
033000     05  WS-STG-PRICE-EST-TO      PIC 9(09)  VALUE ZERO.                  
033100     05  WS-STG-PRICE-EST-CONF    PIC X(20)  VALUE SPACES.                
033200     05  WS-STG-SALE-METHOD       PIC X(40)  VALUE SPACES.                
033300     05  WS-STG-SOLD-DATE         PIC 9(08)  VALUE ZERO.                  
033400     05  WS-STG-AVAIL-FOR-LEASE   PIC 9(08)  VALUE ZERO.                  
033500     05  WS-STG-YEAR-BUILT        PIC X(10)  VALUE SPACES.                
033600     05  WS-STG-BLOCK-CODE        PIC X(40)  VALUE SPACES.                
033700     05  FILLER                   PIC X(10).                              
033800*                                                                         
033900*                                                                         
034000*    WS-STREET-RESOLVE-WORK - SAME SHAPE AS WS-RESOLVE-WORK               
034100*    BUT FOR THE ROW-TYPE 'S' STREET-LOCALITY LOOKUP A                    
034200*    SCHOOL NEEDS (SEE PARAGRAPH 3410-RESOLVE-STREET-PID).                
034300*                                                                         
034400 01  WS-STREET-RESOLVE-WORK.                                              
034500     05  WS-RSV2-STREET           PIC X(80)  VALUE SPACES.                
034600     05  WS-RSV2-STATE            PIC X(03)  VALUE SPACES.                
034700     05  WS-RSV2-POST-CODE        PIC X(04)  VALUE SPACES.                
034800     05  WS-RSV2-LOCALITY         PIC X(40)  VALUE SPACES.                
034900     05  WS-RSV2-STREET-PID       PIC X(40)  VALUE SPACES.                
035000     05  WS-RSV2-FOUND-SW         PIC X(01)  VALUE 'N'.                   
035100         88  WS-RSV2-FOUND                   VALUE 'Y'.                   
035200     05  FILLER                   PIC X(19).                              
035300*    AN INDEXED FILE, SO THEY CAN BE WIPED IN ONE MOVE ON ROLLBACK        
035400*    (SEE PARAGRAPH 5900-ROLLBACK-CHUNK).  MISS ON THE TABLE FALLS        
035500*    THROUGH TO THE REAL INDEXED FILE READ.                               
035600*                                                                         
035700 01  WS-ADDR-PID-CACHE.                                                   
035800     05  WS-APC-ENTRY OCCURS 200 TIMES INDEXED BY WS-APC-IDX.             
035900         10  WS-APC-ADDR-TEXT     PIC X(256).                             
036000         10  WS-APC-STATE         PIC X(03).                              
036100         10  WS-APC-POST-CODE     PIC X(04).                              
036200         10  WS-APC-LOCALITY      PIC X(40).                              
036300         10  WS-APC-ADDR-ID       PIC X(40).                              
036400     05  WS-APC-COUNT             PIC 9(4)   VALUE ZERO   COMP.           
036500     05  FILLER                   PIC X(10).                              
036600*                                                                         
036700 01  WS-STREET-PID-CACHE.                                                 
036800     05  WS-SPC-ENTRY OCCURS 200 TIMES INDEXED BY WS-SPC-IDX.             
036900         10  WS-SPC-STREET        PIC X(80).                              
037000         10  WS-SPC-STATE         PIC X(03).                              
037100         10  WS-SPC-POST-CODE     PIC X(04).                              
037200         10  WS-SPC-LOCALITY      PIC X(40).                              
037300         10  WS-SPC-STREET-PID    PIC X(40).                              
037400     05  WS-SPC-COUNT             PIC 9(4)   VALUE ZERO   COMP.           
037500     05  FILLER                   PIC X(10).                              
037600*                                                                         
037700 01  WS-PROP-BY-ADDR-CACHE.                                               
037800     05  WS-PAC-ENTRY OCCURS 200 TIMES INDEXED BY WS-PAC-IDX.             
037900         10  WS-PAC-ADDRESS       PIC X(256).                             
038000         10  WS-PAC-STATE         PIC X(03).                              
038100         10  WS-PAC-POST-CODE     PIC X(04).                              
038200         10  WS-PAC-LOCALITY      PIC X(40).                              
038300         10  WS-PAC-AS-AT         PIC 9(08).                              
038400         10  WS-PAC-PROP-DTLS-ID  PIC 9(09).                              
038500     05  WS-PAC-COUNT             PIC 9(4)   VALUE ZERO   COMP.           
038600     05  FILLER                   PIC X(10).                              
038700*                                                                         
038800 01  WS-PROP-BY-PID-CACHE.                                                
038900     05  WS-PPC-ENTRY OCCURS 200 TIMES INDEXED BY WS-PPC-IDX.             
039000         10  WS-PPC-ADDR-ID       PIC X(40).                              
039100         10  WS-PPC-AS-AT         PIC 9(08).                              
039200         10  WS-PPC-PROP-DTLS-ID  PIC 9(09).                              
039300     05  WS-PPC-COUNT             PIC 9(4)   VALUE ZERO   COMP.           
039400     05  FILLER                   PIC X(10).                              
039500*                                                                         
039600 01  WS-SCHOOL-ID-CACHE.                                                  
039700     05  WS-SIC-ENTRY OCCURS 200 TIMES INDEXED BY WS-SIC-IDX.             
039800         10  WS-SIC-NAME          PIC X(80).                              
039900         10  WS-SIC-TYPE          PIC X(20).                              
040000         10  WS-SIC-SECTOR        PIC X(20).                              
040100         10  WS-SIC-SCHOOL-ID     PIC 9(09).                              
040200     05  WS-SIC-COUNT             PIC 9(4)   VALUE ZERO   COMP.           
040300     05  WS-SIC-FOUND-SW          PIC X(01)  VALUE 'N'.                   
040400         88  WS-SIC-FOUND                    VALUE 'Y'.                   
040500     05  FILLER                   PIC X(10).                              
040600*                                                                         
040700*    DATE/TEXT NORMALIZATION WORK FIELDS SHARED BY THE MAPPING            
040800*    AND EXTRACT-READ PARAGRAPHS.                                         
040900*                                                                         
041000 01  WS-PARSE-WORK.                                                       
041100     05  WS-PARSE-DAY             PIC 9(02)  VALUE ZERO.                  
041200     05  WS-PARSE-MON-TEXT        PIC X(03)  VALUE SPACES.                
041300     05  WS-PARSE-MON-NUM         PIC 9(02)  VALUE ZERO.                  
041400     05  WS-PARSE-YEAR            PIC 9(04)  VALUE ZERO.                  
041500     05  WS-PARSE-HH              PIC 9(02)  VALUE ZERO.                  
041600     05  WS-PARSE-MI              PIC 9(02)  VALUE ZERO.                  
041700     05  WS-PARSE-SS              PIC 9(02)  VALUE ZERO.                  
041800     05  WS-PARSE-TEXT-UC         PIC X(256) VALUE SPACES.                
041900     05  WS-HDR-CNT-1             PIC 9(04)  VALUE ZERO.                  
042000     05  WS-HDR-CNT-2             PIC 9(04)  VALUE ZERO.                  
042100     05  WS-HDR-CNT-3             PIC 9(04)  VALUE ZERO.                  
042200     05  WS-HDR-CNT-4             PIC 9(04)  VALUE ZERO.                  
042300     05  WS-HDR-CNT-5             PIC 9(04)  VALUE ZERO.                  
042400     05  WS-PARSE-DATE-TEXT-IN    PIC X(19)  VALUE SPACES.                
042500     05  WS-PARSE-DATE-OUT        PIC 9(08)  VALUE ZERO.                  
042600     05  WS-PARSE-DATETIME-OUT    PIC 9(14)  VALUE ZERO.                  
042700     05  WS-COMP-SUBTYPE          PIC X(01)  VALUE SPACES.                
042800     05  WS-COMP-SOLD-DATE-TEXT   PIC X(11)  VALUE SPACES.                
042900     05  WS-COMP-AVAIL-TEXT       PIC X(20)  VALUE SPACES.                
043000     05  WS-HIST-DATE-TEXT        PIC X(08)  VALUE SPACES.                
043100     05  WS-NORM-FIELD           PIC X(256) VALUE SPACES.                 
043200     05  WS-MONTH-TABLE.                                                  
043300         10  FILLER               PIC X(36)  VALUE                        
043400             'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                      
043500     05  WS-MONTH-TABLE-R REDEFINES WS-MONTH-TABLE.                       
043600         10  WS-MONTH-3 OCCURS 12 TIMES     PIC X(03).                    
043700     05  FILLER                   PIC X(10).                              
043800*                                                                         
043900*    ADDRESS-REFERENCE WORK FIELDS FOR THE PREFIX/WILDCARD SCAN.          
044000*                                                                         
044100 01  WS-ADDR-SCAN-WORK.                                                   
044200     05  WS-SCAN-KEY.                                                     
044300         10  WS-SCAN-ROW-TYPE     PIC X(01).                              
044400         10  WS-SCAN-STATE        PIC X(03).                              
044500         10  WS-SCAN-LOCALITY     PIC X(40).                              
044600         10  WS-SCAN-ADDR-TEXT    PIC X(256).                             
044700     05  WS-SCAN-ADDR-LEN         PIC 9(04)  COMP.                        
044800     05  WS-SCAN-DONE-SW          PIC X(01)  VALUE 'N'.                   
044900         88  WS-SCAN-DONE                    VALUE 'Y'.                   
045000     05  FILLER                   PIC X(10).                              
045100*                                                                         
045200 01  SYS-DATE.                                                            
045300     05  I-YEAR                   PIC 9(04).                              
045400     05  I-MONTH                  PIC 9(02).                              
045500     05  I-DAY                    PIC 9(02).                              
045600*                                                                         
045700*                                                                         
045800*    WS-EVENT-TYPE-WORK - RULE 5 EVENT-TYPE NORMALIZATION.                
045900*    SEE PARAGRAPH 3520-NORMALIZE-EVENT-TYPE.                             
046000*                                                                         
046100 01  WS-EVENT-TYPE-WORK.                                                  
046200     05  WS-EVNT-TYPE-IN          PIC X(20)  VALUE SPACES.                
046300     05  WS-EVNT-TYPE-UC          PIC X(20)  VALUE SPACES.                
046400     05  WS-EVNT-TYPE-OUT         PIC X(20)  VALUE SPACES.                
046500     05  FILLER                   PIC X(20).                              
046600 PROCEDURE DIVISION.                                                      
046700*                                                                         
046800 0000-PRPLOAD.                                                            
046900     PERFORM 1000-INIT.                                                   
047000     PERFORM 5000-PROCESS-CHUNK THRU 5000-PROCESS-CHUNK-EXIT              
047100         UNTIL MORE-RECS = 'NO'                                           
047200            OR WS-JOB-ABEND.                                              
047300     PERFORM 9000-CLOSING.                                                
047400     IF WS-JOB-ABEND                                                      
047500         MOVE 16 TO RETURN-CODE                                           
047600     END-IF.                                                              
047700     STOP RUN.                                                            
047800*                                                                         
047900*****************************************************************         
048000* 1000-INIT - OPEN ALL FILES, PRELOAD NOTHING (GNAFREF IS       *         
048100* READ STRAIGHT OFF THE INDEXED FILE, NOT STAGED IN MEMORY -    *         
048200* IT IS TOO LARGE), PRIME THE FIRST EXTRACT RECORD.             *         
048300*****************************************************************         
048400 1000-INIT.                                                               
048500     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
048600*                                                                         
048700     OPEN INPUT  LISTING-INPUT-FILE.                                      
048800     OPEN OUTPUT SKIP-LOG-FILE.                                           
048900     OPEN INPUT  ADDR-REF-FILE.                                           
049000     OPEN I-O    PROPERTY-FILE.                                           
049100     OPEN I-O    COMPARABLE-FILE.                                         
049200     OPEN I-O    SCHOOL-FILE.                                             
049300     OPEN I-O    SCHOOL-DIST-FILE.                                        
049400     OPEN I-O    EVENT-FILE.                                              
049500     OPEN I-O    ACQUISITION-FILE.                                        
049600     OPEN I-O    CONTROL-FILE.                                            
049700*                                                                         
049800     IF NOT LISTFEED-OK                                                   
049900         DISPLAY 'PRPLOAD - UNABLE TO OPEN LISTING FEED, STATUS '         
050000             WS-LISTFEED-STATUS                                           
050100         SET WS-JOB-ABEND TO TRUE                                         
050200     END-IF.                                                              
050300*                                                                         
050400     PERFORM 8100-READ-EXTRACT-RECORD THRU 8100-READ-EXTRACT-EXIT.        
050500*                                                                         
050600*****************************************************************         
050700* 5000-PROCESS-CHUNK - ONE COMMIT-INTERVAL'S WORTH OF          *          
050800* LISTINGS.  WITHIN A CHUNK, A SINGLE ITEM'S READ/MAP/SAVE     *          
050900* FAILURE IS COUNTED AS A SKIP AND LOGGED; IT DOES NOT ABORT   *          
051000* THE CHUNK.  WHEN THE SKIP LIMIT IS EXCEEDED THE JOB ABENDS.  *          
051100*****************************************************************         
051200 5000-PROCESS-CHUNK.                                                      
051300     MOVE ZERO TO C-CHUNK-CTR.                                            
051400*                                                                         
051500     PERFORM 5100-PROCESS-ONE-ITEM THRU 5100-PROCESS-ONE-ITEM-EXIT        
051600         UNTIL MORE-RECS = 'NO'                                           
051700            OR WS-JOB-ABEND                                               
051800            OR C-CHUNK-CTR >= C-COMMIT-INTERVAL.                          
051900*                                                                         
052000     DISPLAY 'PRPLOAD - CHUNK COMMITTED, ' C-CHUNK-CTR                    
052100         ' ITEM(S), READ=' C-READ-CTR ' WRITTEN=' C-WRITTEN-CTR           
052200         ' SKIPPED=' C-SKIPPED-CTR.                                       
052300*                                                                         
052400 5000-PROCESS-CHUNK-EXIT.                                                 
052500     EXIT.                                                                
052600*                                                                         
052700 5100-PROCESS-ONE-ITEM.                                                   
052800     ADD 1 TO C-CHUNK-CTR.                                                
052900     MOVE 'N' TO WS-ITEM-ERROR-SW.                                        
053000     MOVE SPACES TO WS-ITEM-ERROR-TEXT.                                   
053100*                                                                         
053200     PERFORM 2000-MAP-LISTING THRU 2000-MAP-LISTING-EXIT.                 
053300*                                                                         
053400     IF WS-TYPE-FILTERED-OUT                                              
053500         GO TO 5100-NEXT-READ                                             
053600     END-IF.                                                              
053700*                                                                         
053800     ADD 1 TO C-PROCESSED-CTR.                                            
053900*                                                                         
054000     IF NOT WS-ITEM-ERROR                                                 
054100         PERFORM 3000-SAVE-LISTING THRU 3000-SAVE-LISTING-EXIT            
054200     END-IF.                                                              
054300*                                                                         
054400     IF WS-ITEM-ERROR                                                     
054500         PERFORM 6000-WRITE-SKIP-LOG                                      
054600         PERFORM 5900-ROLLBACK-CHUNK                                      
054700         ADD 1 TO C-SKIPPED-CTR                                           
054800         IF C-SKIPPED-CTR > C-SKIP-LIMIT                                  
054900             DISPLAY 'PRPLOAD - SKIP LIMIT OF ' C-SKIP-LIMIT              
055000                 ' EXCEEDED, JOB ABENDING'                                
055100             SET WS-JOB-ABEND TO TRUE                                     
055200         END-IF                                                           
055300     ELSE                                                                 
055400         ADD 1 TO C-WRITTEN-CTR                                           
055500     END-IF.                                                              
055600*                                                                         
055700 5100-NEXT-READ.                                                          
055800     PERFORM 8100-READ-EXTRACT-RECORD THRU 8100-READ-EXTRACT-EXIT.        
055900*                                                                         
056000 5100-PROCESS-ONE-ITEM-EXIT.                                              
056100     EXIT.                                                                
056200*                                                                         
056300*****************************************************************         
056400* 5900-ROLLBACK-CHUNK - REQ 4290.  A FAILED SAVE MEANS ANY     *          
056500* LOOKUPS CACHED WHILE BUILDING THIS ITEM MIGHT BE STALE       *          
056600* (THE PROPERTY THEY POINT AT WAS NEVER ACTUALLY WRITTEN),     *          
056700* SO EVERY CACHE IS EMPTIED RATHER THAN RISK LEAKING A BAD     *          
056800* HIT INTO THE NEXT ITEM.                                      *          
056900*****************************************************************         
057000 5900-ROLLBACK-CHUNK.                                                     
057100     MOVE ZERO TO WS-APC-COUNT.                                           
057200     MOVE ZERO TO WS-SPC-COUNT.                                           
057300     MOVE ZERO TO WS-PAC-COUNT.                                           
057400     MOVE ZERO TO WS-PPC-COUNT.                                           
057500     MOVE ZERO TO WS-SIC-COUNT.                                           
057600*                                                                         
057700*****************************************************************         
057800* 6000-WRITE-SKIP-LOG - APPEND THE RAW EXTRACT TEXT OF THE     *          
057900* ITEM THAT FAILED SO IT CAN BE REVIEWED AND RE-FED BY HAND.   *          
058000*****************************************************************         
058100 6000-WRITE-SKIP-LOG.                                                     
058200     MOVE SPACES TO SKIP-LOG-REC.                                         
058300     STRING LE-REC-TYPE '|' LE-PIPE-BODY DELIMITED BY SIZE                
058400         INTO SKLG-RAW-TEXT.                                              
058500     WRITE SKIP-LOG-REC.                                                  
058600     DISPLAY 'PRPLOAD - SKIPPED: ' WS-ITEM-ERROR-TEXT.                    
058700*                                                                         
058800*****************************************************************         
058900* EXTRACT READ PARAGRAPHS.  BUILDS ONE COMPLETE LISTING        *          
059000* (HEADER PLUS SCHOOL/COMPARABLE/HISTORY DETAIL LINES) INTO    *          
059100* WSLISTNG PER CALL.  THE FEED IS READ ONE LINE AHEAD SO THE   *          
059200* NEXT LISTING'S 'L' LINE IS NOT LOST WHILE DETAIL LINES ARE   *          
059300* BEING CONSUMED.                                              *          
059400*****************************************************************         
059500 8100-READ-EXTRACT-RECORD.                                                
059600     IF NOT WS-HAVE-PENDING                                               
059700         PERFORM 8190-READ-PHYSICAL-LINE THRU                             
059800             8190-READ-PHYSICAL-LINE-EXIT                                 
059900     END-IF.                                                              
060000     IF MORE-RECS = 'NO'                                                  
060100         GO TO 8100-READ-EXTRACT-EXIT                                     
060200     END-IF.                                                              
060300     PERFORM 8110-READ-LISTING-HEADER THRU                                
060400         8110-READ-LISTING-HEADER-EXIT.                                   
060500     MOVE 'N' TO WS-PENDING-SW.                                           
060600     PERFORM 8190-READ-PHYSICAL-LINE THRU                                 
060700         8190-READ-PHYSICAL-LINE-EXIT                                     
060800         UNTIL MORE-RECS = 'NO'                                           
060900            OR (WS-HAVE-PENDING AND WS-PENDING-TYPE = 'L').               
061000 8100-READ-EXTRACT-EXIT.                                                  
061100     EXIT.                                                                
061200*                                                                         
061300 8110-READ-LISTING-HEADER.                                                
061400     MOVE SPACES TO WS-LISTING.                                           
061500     MOVE ZERO TO WS-SCHOOL-CNT WS-FORSALE-CNT                            
061600         WS-FORRENT-CNT WS-SOLD-CNT                                       
061700         WS-COMPARABLE-CNT WS-HIST-CNT.                                   
061800     UNSTRING WS-PENDING-BODY DELIMITED BY '|' INTO                       
061900         WS-TYPE WS-URL WS-PARSE-DATE-TEXT-IN                             
062000         WS-CRAWL-DATETIME WS-INPUT-ADDRESS                               
062100         WS-CACHED-PAGE-ID WS-ADDR-ID                                     
062200         WS-PRICE-EST-FROM WS-PRICE-EST-TO                                
062300         WS-PRICE-EST-CONF WS-BEDROOMS                                    
062400         WS-BATHROOMS WS-CAR-SPOTS                                        
062500         WS-COUNCIL-AREA WS-BLOCK-CODE                                    
062600         WS-YEAR-BUILT WS-BUILDING-SIZE-DESC                              
062700         WS-LAND-SIZE-DESC WS-LOT-PLAN                                    
062800         WS-PROPERTY-TYPE WS-HDR-CNT-1                                    
062900         WS-HDR-CNT-2 WS-HDR-CNT-3                                        
063000         WS-HDR-CNT-4 WS-HDR-CNT-5.                                       
063100     PERFORM 7200-PARSE-CCYYMMDD-DATE THRU                                
063200         7200-PARSE-CCYYMMDD-DATE-EXIT.                                   
063300     MOVE WS-PARSE-DATE-OUT TO WS-CRAWL-DATE.                             
063400     MOVE 'Y' TO WS-LISTING-SW.                                           
063500 8110-READ-LISTING-HEADER-EXIT.                                           
063600     EXIT.                                                                
063700*                                                                         
063800 8120-ADD-SCHOOL-DETAIL.                                                  
063900     IF WS-SCHOOL-CNT < 50                                                
064000         ADD 1 TO WS-SCHOOL-CNT                                           
064100         SET WS-SCHOOL-IDX TO WS-SCHOOL-CNT                               
064200         UNSTRING WS-PENDING-BODY DELIMITED BY '|'                        
064300             INTO WST-NAME (WS-SCHOOL-IDX)                                
064400                  WST-TYPE (WS-SCHOOL-IDX)                                
064500                  WST-WEBSITE (WS-SCHOOL-IDX)                             
064600                  WST-SECTOR (WS-SCHOOL-IDX)                              
064700                  WST-LOCALITY (WS-SCHOOL-IDX)                            
064800                  WST-STATE (WS-SCHOOL-IDX)                               
064900                  WST-STREET (WS-SCHOOL-IDX)                              
065000                  WST-POST-CODE (WS-SCHOOL-IDX)                           
065100                  WST-DISTANCE (WS-SCHOOL-IDX)                            
065200     END-IF.                                                              
065300 8120-ADD-SCHOOL-DETAIL-EXIT.                                             
065400     EXIT.                                                                
065500*                                                                         
065600*    'C' LINE - LEADING SUB-TYPE (F/R/D), SOLD-DATE AND DATE-             
065700*    AVAILABLE AS "DD MON YYYY" TEXT, PARSED BELOW (RULE 4).              
065800*                                                                         
065900 8130-ADD-COMPARABLE-DETAIL.                                              
066000     IF WS-COMPARABLE-CNT < 150                                           
066100         ADD 1 TO WS-COMPARABLE-CNT                                       
066200         SET WS-COMP-IDX TO WS-COMPARABLE-CNT                             
066300         UNSTRING WS-PENDING-BODY DELIMITED BY '|'                        
066400             INTO WS-COMP-SUBTYPE                                         
066500                  WS-COMP-SOLD-DATE-TEXT                                  
066600                  WSC-BEDROOMS (WS-COMP-IDX)                              
066700                  WSC-BATHROOMS (WS-COMP-IDX)                             
066800                  WSC-CAR-SPOTS (WS-COMP-IDX)                             
066900                  WSC-PRICE-DESC (WS-COMP-IDX)                            
067000                  WSC-LOCALITY (WS-COMP-IDX)                              
067100                  WSC-STATE (WS-COMP-IDX)                                 
067200                  WSC-POST-CODE (WS-COMP-IDX)                             
067300                  WSC-ADDRESS (WS-COMP-IDX)                               
067400                  WSC-SALE-METHOD (WS-COMP-IDX)                           
067500                  WS-COMP-AVAIL-TEXT                                      
067600         PERFORM 8135-SET-COMPARABLE-TYPE THRU                            
067700             8135-SET-COMPARABLE-TYPE-EXIT                                
067800         MOVE WS-COMP-SOLD-DATE-TEXT TO                                   
067900             WS-PARSE-DATE-TEXT-IN                                        
068000         PERFORM 7300-PARSE-DD-MON-YYYY-DATE THRU                         
068100             7300-PARSE-DD-MON-YYYY-DATE-EXIT                             
068200         MOVE WS-PARSE-DATE-OUT TO                                        
068300             WSC-SOLD-DATE (WS-COMP-IDX)                                  
068400         PERFORM 8137-SET-AVAILABILITY THRU                               
068500             8137-SET-AVAILABILITY-EXIT                                   
068600         MOVE SPACES TO WSC-ADDR-ID (WS-COMP-IDX)                         
068700         MOVE ZERO TO WSC-PROP-DTLS-ID (WS-COMP-IDX)                      
068800     END-IF.                                                              
068900 8130-ADD-COMPARABLE-DETAIL-EXIT.                                         
069000     EXIT.                                                                
069100*                                                                         
069200 8135-SET-COMPARABLE-TYPE.                                                
069300     EVALUATE WS-COMP-SUBTYPE                                             
069400         WHEN 'F'                                                         
069500             MOVE 'for sale' TO                                           
069600                 WSC-COMPARISON-TYPE (WS-COMP-IDX)                        
069700             ADD 1 TO WS-FORSALE-CNT                                      
069800         WHEN 'R'                                                         
069900             MOVE 'for rent' TO                                           
070000                 WSC-COMPARISON-TYPE (WS-COMP-IDX)                        
070100             ADD 1 TO WS-FORRENT-CNT                                      
070200         WHEN 'D'                                                         
070300             MOVE 'sold' TO                                               
070400                 WSC-COMPARISON-TYPE (WS-COMP-IDX)                        
070500             ADD 1 TO WS-SOLD-CNT                                         
070600     END-EVALUATE.                                                        
070700 8135-SET-COMPARABLE-TYPE-EXIT.                                           
070800     EXIT.                                                                
070900*                                                                         
071000*    RULE 4 - "AVAILABLE NOW" LEAVES THE LEASE DATE UNPARSED;             
071100*    ANY OTHER TEXT IS PARSED AS "DD MON YYYY".                           
071200*                                                                         
071300 8137-SET-AVAILABILITY.                                                   
071400     MOVE WS-COMP-AVAIL-TEXT TO                                           
071500         WS-PARSE-TEXT-UC (1:20).                                         
071600     INSPECT WS-PARSE-TEXT-UC (1:20) CONVERTING                           
071700         'abcdefghijklmnopqrstuvwxyz' TO                                  
071800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
071900     IF WS-PARSE-TEXT-UC (1:13) = 'AVAILABLE NOW'                         
072000         MOVE 'Y' TO WSC-AVAILABLE-NOW (WS-COMP-IDX)                      
072100         MOVE ZERO TO                                                     
072200             WSC-AVAIL-FOR-LEASE-DATE (WS-COMP-IDX)                       
072300     ELSE                                                                 
072400         MOVE 'N' TO WSC-AVAILABLE-NOW (WS-COMP-IDX)                      
072500         MOVE WS-COMP-AVAIL-TEXT TO                                       
072600             WS-PARSE-DATE-TEXT-IN                                        
072700         PERFORM 7300-PARSE-DD-MON-YYYY-DATE THRU                         
072800             7300-PARSE-DD-MON-YYYY-DATE-EXIT                             
072900         MOVE WS-PARSE-DATE-OUT TO                                        
073000             WSC-AVAIL-FOR-LEASE-DATE (WS-COMP-IDX)                       
073100     END-IF.                                                              
073200 8137-SET-AVAILABILITY-EXIT.                                              
073300     EXIT.                                                                
073400*                                                                         
073500*    'H' LINE - "MMM YYYY" DATE-TEXT (NO DAY), TYPE, PRICE-DESC,          
073600*    AGENCY.  EVENT TYPE IS NORMALIZED AT SAVE TIME (RULE 5).             
073700*                                                                         
073800 8140-ADD-HISTORY-DETAIL.                                                 
073900     IF WS-HIST-CNT < 200                                                 
074000         ADD 1 TO WS-HIST-CNT                                             
074100         SET WS-HIST-IDX TO WS-HIST-CNT                                   
074200         UNSTRING WS-PENDING-BODY DELIMITED BY '|'                        
074300             INTO WS-HIST-DATE-TEXT                                       
074400                  WSH-TYPE (WS-HIST-IDX)                                  
074500                  WSH-PRICE-DESC (WS-HIST-IDX)                            
074600                  WSH-AGENCY (WS-HIST-IDX)                                
074700         MOVE WS-HIST-DATE-TEXT TO WS-PARSE-DATE-TEXT-IN                  
074800         PERFORM 7400-PARSE-MON-YYYY-DATE THRU                            
074900             7400-PARSE-MON-YYYY-DATE-EXIT                                
075000         MOVE WS-PARSE-YEAR TO WSH-EVENT-YEAR (WS-HIST-IDX)               
075100         MOVE WS-PARSE-MON-NUM TO                                         
075200             WSH-EVENT-MONTH (WS-HIST-IDX)                                
075300     END-IF.                                                              
075400 8140-ADD-HISTORY-DETAIL-EXIT.                                            
075500     EXIT.                                                                
075600*                                                                         
075700 8190-READ-PHYSICAL-LINE.                                                 
075800     READ LISTING-INPUT-FILE                                              
075900         AT END MOVE 'NO' TO MORE-RECS                                    
076000     END-READ.                                                            
076100     IF MORE-RECS = 'YES'                                                 
076200         ADD 1 TO C-READ-CTR                                              
076300         MOVE LE-REC-TYPE TO WS-PENDING-TYPE                              
076400         MOVE LE-PIPE-BODY TO WS-PENDING-BODY                             
076500         SET WS-HAVE-PENDING TO TRUE                                      
076600         IF WS-PENDING-TYPE NOT = 'L'                                     
076700             EVALUATE WS-PENDING-TYPE                                     
076800                 WHEN 'S'                                                 
076900                     PERFORM 8120-ADD-SCHOOL-DETAIL THRU                  
077000                         8120-ADD-SCHOOL-DETAIL-EXIT                      
077100                 WHEN 'C'                                                 
077200                     PERFORM 8130-ADD-COMPARABLE-DETAIL                   
077300                         THRU 8130-ADD-COMPARABLE-DETAIL-EXIT             
077400                 WHEN 'H'                                                 
077500                     PERFORM 8140-ADD-HISTORY-DETAIL THRU                 
077600                         8140-ADD-HISTORY-DETAIL-EXIT                     
077700                 WHEN OTHER                                               
077800                     CONTINUE                                             
077900             END-EVALUATE                                                 
078000             MOVE 'N' TO WS-PENDING-SW                                    
078100         END-IF                                                           
078200     END-IF.                                                              
078300 8190-READ-PHYSICAL-LINE-EXIT.                                            
078400     EXIT.                                                                
078500*                                                                         
078600*****************************************************************         
078700* TEXT/DATE NORMALIZATION ROUTINES SHARED BY THE MAPPING AND     *        
078800* EXTRACT-READ PARAGRAPHS.                                       *        
078900*****************************************************************         
079000*                                                                         
079100*    RULE 2 - MISSING, BLANK OR 'UNAVAILABLE' (ANY CASE) BECOMES          
079200*    SPACES.  ALL OTHER TEXT IS PASSED THROUGH AS TRIMMED BY THE          
079300*    UNSTRING/MOVE THAT FILLED IT (FIXED-LENGTH ALPHANUMERIC              
079400*    FIELDS ARE ALREADY LEFT-JUSTIFIED AND SPACE-FILLED).                 
079500*                                                                         
079600 7100-NORMALIZE-TEXT-FIELD.                                               
079700     MOVE WS-NORM-FIELD TO WS-PARSE-TEXT-UC (1:60).                       
079800     INSPECT WS-PARSE-TEXT-UC (1:60) CONVERTING                           
079900         'abcdefghijklmnopqrstuvwxyz' TO                                  
080000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
080100     IF WS-PARSE-TEXT-UC (1:11) = 'UNAVAILABLE'                           
080200         MOVE SPACES TO WS-NORM-FIELD                                     
080300     END-IF.                                                              
080400 7100-NORMALIZE-TEXT-FIELD-EXIT.                                          
080500     EXIT.                                                                
080600*                                                                         
080700*    'YYYY-MM-DD' - FIXED-WIDTH, TAKEN APART BY REFERENCE                 
080800*    MODIFICATION RATHER THAN UNSTRING SINCE THE DASHES ARE AT            
080900*    KNOWN POSITIONS.                                                     
081000*                                                                         
081100 7200-PARSE-CCYYMMDD-DATE.                                                
081200     MOVE ZERO TO WS-PARSE-DATE-OUT.                                      
081300     IF WS-PARSE-DATE-TEXT-IN (1:4) NUMERIC                               
081400         MOVE WS-PARSE-DATE-TEXT-IN (1:4) TO WS-PARSE-YEAR                
081500         MOVE WS-PARSE-DATE-TEXT-IN (6:2) TO WS-PARSE-MON-NUM             
081600         MOVE WS-PARSE-DATE-TEXT-IN (9:2) TO WS-PARSE-DAY                 
081700         COMPUTE WS-PARSE-DATE-OUT =                                      
081800             WS-PARSE-YEAR * 10000                                        
081900             + WS-PARSE-MON-NUM * 100                                     
082000             + WS-PARSE-DAY                                               
082100     END-IF.                                                              
082200 7200-PARSE-CCYYMMDD-DATE-EXIT.                                           
082300     EXIT.                                                                
082400*                                                                         
082500 7250-PARSE-CCYYMMDD-DATETIME.                                            
082600     MOVE ZERO TO WS-PARSE-DATETIME-OUT.                                  
082700     IF WS-PARSE-DATE-TEXT-IN (1:4) NUMERIC                               
082800         MOVE WS-PARSE-DATE-TEXT-IN (1:4) TO WS-PARSE-YEAR                
082900         MOVE WS-PARSE-DATE-TEXT-IN (6:2) TO WS-PARSE-MON-NUM             
083000         MOVE WS-PARSE-DATE-TEXT-IN (9:2) TO WS-PARSE-DAY                 
083100         MOVE WS-PARSE-DATE-TEXT-IN (12:2) TO WS-PARSE-HH                 
083200         MOVE WS-PARSE-DATE-TEXT-IN (15:2) TO WS-PARSE-MI                 
083300         MOVE WS-PARSE-DATE-TEXT-IN (18:2) TO WS-PARSE-SS                 
083400         COMPUTE WS-PARSE-DATETIME-OUT =                                  
083500             WS-PARSE-YEAR * 10000000000                                  
083600             + WS-PARSE-MON-NUM * 100000000                               
083700             + WS-PARSE-DAY * 1000000                                     
083800             + WS-PARSE-HH * 10000                                        
083900             + WS-PARSE-MI * 100                                          
084000             + WS-PARSE-SS                                                
084100     END-IF.                                                              
084200 7250-PARSE-CCYYMMDD-DATETIME-EXIT.                                       
084300     EXIT.                                                                
084400*                                                                         
084500*    'DD MON YYYY' - E.G. '17 MAR 2004'.  MONTH TEXT IS LOOKED UP         
084600*    AGAINST WS-MONTH-3 (SEE WS-MONTH-TABLE) FOR ITS ORDINAL.             
084700*                                                                         
084800 7300-PARSE-DD-MON-YYYY-DATE.                                             
084900     MOVE ZERO TO WS-PARSE-DATE-OUT.                                      
085000     IF WS-PARSE-DATE-TEXT-IN (1:2) NUMERIC                               
085100         MOVE WS-PARSE-DATE-TEXT-IN (1:2) TO WS-PARSE-DAY                 
085200         MOVE WS-PARSE-DATE-TEXT-IN (4:3) TO WS-PARSE-MON-TEXT            
085300         MOVE WS-PARSE-DATE-TEXT-IN (8:4) TO WS-PARSE-YEAR                
085400         INSPECT WS-PARSE-MON-TEXT CONVERTING                             
085500             'abcdefghijklmnopqrstuvwxyz' TO                              
085600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
085700         PERFORM 7350-LOOKUP-MONTH-NUMBER THRU                            
085800             7350-LOOKUP-MONTH-NUMBER-EXIT                                
085900         IF WS-PARSE-MON-NUM > ZERO                                       
086000             COMPUTE WS-PARSE-DATE-OUT =                                  
086100                 WS-PARSE-YEAR * 10000                                    
086200                 + WS-PARSE-MON-NUM * 100                                 
086300                 + WS-PARSE-DAY                                           
086400         END-IF                                                           
086500     END-IF.                                                              
086600 7300-PARSE-DD-MON-YYYY-DATE-EXIT.                                        
086700     EXIT.                                                                
086800*                                                                         
086900*    'MON YYYY' - E.G. 'JUL 2003', HISTORY EVENTS ONLY.                   
087000*                                                                         
087100 7400-PARSE-MON-YYYY-DATE.                                                
087200     MOVE ZERO TO WS-PARSE-YEAR WS-PARSE-MON-NUM.                         
087300     MOVE WS-PARSE-DATE-TEXT-IN (1:3) TO WS-PARSE-MON-TEXT.               
087400     MOVE WS-PARSE-DATE-TEXT-IN (5:4) TO WS-PARSE-YEAR.                   
087500     INSPECT WS-PARSE-MON-TEXT CONVERTING                                 
087600         'abcdefghijklmnopqrstuvwxyz' TO                                  
087700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
087800     PERFORM 7350-LOOKUP-MONTH-NUMBER THRU                                
087900         7350-LOOKUP-MONTH-NUMBER-EXIT.                                   
088000 7400-PARSE-MON-YYYY-DATE-EXIT.                                           
088100     EXIT.                                                                
088200*                                                                         
088300 7350-LOOKUP-MONTH-NUMBER.                                                
088400     MOVE ZERO TO WS-PARSE-MON-NUM.                                       
088500     MOVE ZERO TO X.                                                      
088600     PERFORM 7360-SCAN-ONE-MONTH THRU                                     
088700         7360-SCAN-ONE-MONTH-EXIT                                         
088800         VARYING X FROM 1 BY 1                                            
088900         UNTIL X > 12                                                     
089000            OR WS-PARSE-MON-NUM > ZERO.                                   
089100 7350-LOOKUP-MONTH-NUMBER-EXIT.                                           
089200     EXIT.                                                                
089300*                                                                         
089400 7360-SCAN-ONE-MONTH.                                                     
089500     IF WS-MONTH-3 (X) = WS-PARSE-MON-TEXT                                
089600         MOVE X TO WS-PARSE-MON-NUM                                       
089700     END-IF.                                                              
089800 7360-SCAN-ONE-MONTH-EXIT.                                                
089900     EXIT.                                                                
090000*                                                                         
090100*****************************************************************         
090200* MAPPING PARAGRAPHS.  RULE 1 TYPE FILTER, THEN RULE 2         *          
090300* NULL/BLANK NORMALIZATION ACROSS                              *          
090400* THE ROOT LISTING AND ITS SCHOOL/COMPARABLE/HISTORY TABLES.   *          
090500* THE PRICE-ESTIMATE SWAP (RULE 3) AND DATE PARSING (RULE      *          
090600* 3-DATES) WERE ALREADY APPLIED WHEN THE 'L'/'C'/'H' LINES     *          
090700* WERE READ.                                                   *          
090800*****************************************************************         
090900 2000-MAP-LISTING.                                                        
091000     IF WS-TYPE (1:25) = 'RealEstateSoldHistoryItem'                      
091100         SET WS-TYPE-ACCEPTED TO TRUE                                     
091200     ELSE                                                                 
091300         SET WS-TYPE-FILTERED-OUT TO TRUE                                 
091400     END-IF.                                                              
091500     IF WS-TYPE-FILTERED-OUT                                              
091600         GO TO 2000-MAP-LISTING-EXIT                                      
091700     END-IF.                                                              
091800     PERFORM 2100-NORMALIZE-ROOT-FIELDS THRU                              
091900         2100-NORMALIZE-ROOT-FIELDS-EXIT.                                 
092000     PERFORM 2200-NORMALIZE-SCHOOLS THRU                                  
092100         2200-NORMALIZE-SCHOOLS-EXIT.                                     
092200     PERFORM 2300-NORMALIZE-COMPARABLES THRU                              
092300         2300-NORMALIZE-COMPARABLES-EXIT.                                 
092400     PERFORM 2400-NORMALIZE-HISTORY THRU                                  
092500         2400-NORMALIZE-HISTORY-EXIT.                                     
092600 2000-MAP-LISTING-EXIT.                                                   
092700     EXIT.                                                                
092800*                                                                         
092900 2100-NORMALIZE-ROOT-FIELDS.                                              
093000     MOVE WS-INPUT-ADDRESS TO WS-NORM-FIELD.                              
093100     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
093200         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
093300     MOVE WS-NORM-FIELD (1:256) TO WS-INPUT-ADDRESS.                      
093400     MOVE WS-CACHED-PAGE-ID TO WS-NORM-FIELD.                             
093500     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
093600         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
093700     MOVE WS-NORM-FIELD (1:40) TO WS-CACHED-PAGE-ID.                      
093800     MOVE WS-ADDR-ID TO WS-NORM-FIELD.                                    
093900     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
094000         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
094100     MOVE WS-NORM-FIELD (1:40) TO WS-ADDR-ID.                             
094200     MOVE WS-PRICE-EST-CONF TO WS-NORM-FIELD.                             
094300     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
094400         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
094500     MOVE WS-NORM-FIELD (1:20) TO WS-PRICE-EST-CONF.                      
094600     MOVE WS-COUNCIL-AREA TO WS-NORM-FIELD.                               
094700     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
094800         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
094900     MOVE WS-NORM-FIELD (1:80) TO WS-COUNCIL-AREA.                        
095000     MOVE WS-BLOCK-CODE TO WS-NORM-FIELD.                                 
095100     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
095200         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
095300     MOVE WS-NORM-FIELD (1:40) TO WS-BLOCK-CODE.                          
095400     MOVE WS-YEAR-BUILT TO WS-NORM-FIELD.                                 
095500     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
095600         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
095700     MOVE WS-NORM-FIELD (1:10) TO WS-YEAR-BUILT.                          
095800     MOVE WS-BUILDING-SIZE-DESC TO WS-NORM-FIELD.                         
095900     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
096000         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
096100     MOVE WS-NORM-FIELD (1:40) TO WS-BUILDING-SIZE-DESC.                  
096200     MOVE WS-LAND-SIZE-DESC TO WS-NORM-FIELD.                             
096300     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
096400         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
096500     MOVE WS-NORM-FIELD (1:40) TO WS-LAND-SIZE-DESC.                      
096600     MOVE WS-LOT-PLAN TO WS-NORM-FIELD.                                   
096700     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
096800         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
096900     MOVE WS-NORM-FIELD (1:40) TO WS-LOT-PLAN.                            
097000     MOVE WS-PROPERTY-TYPE TO WS-NORM-FIELD.                              
097100     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
097200         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
097300     MOVE WS-NORM-FIELD (1:40) TO WS-PROPERTY-TYPE.                       
097400 2100-NORMALIZE-ROOT-FIELDS-EXIT.                                         
097500     EXIT.                                                                
097600*                                                                         
097700 2200-NORMALIZE-SCHOOLS.                                                  
097800     MOVE ZERO TO X.                                                      
097900     PERFORM 2210-NORMALIZE-ONE-SCHOOL THRU                               
098000         2210-NORMALIZE-ONE-SCHOOL-EXIT                                   
098100         VARYING X FROM 1 BY 1                                            
098200         UNTIL X > WS-SCHOOL-CNT.                                         
098300 2200-NORMALIZE-SCHOOLS-EXIT.                                             
098400     EXIT.                                                                
098500*                                                                         
098600 2210-NORMALIZE-ONE-SCHOOL.                                               
098700     SET WS-SCHOOL-IDX TO X.                                              
098800     MOVE WST-NAME (WS-SCHOOL-IDX) TO WS-NORM-FIELD.                      
098900     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
099000         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
099100     MOVE WS-NORM-FIELD (1:80) TO WST-NAME (WS-SCHOOL-IDX).               
099200     MOVE WST-WEBSITE (WS-SCHOOL-IDX) TO WS-NORM-FIELD.                   
099300     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
099400         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
099500     MOVE WS-NORM-FIELD (1:256) TO WST-WEBSITE (WS-SCHOOL-IDX).           
099600     MOVE WST-STREET (WS-SCHOOL-IDX) TO WS-NORM-FIELD.                    
099700     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
099800         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
099900     MOVE WS-NORM-FIELD (1:80) TO WST-STREET (WS-SCHOOL-IDX).             
100000     MOVE WST-DISTANCE (WS-SCHOOL-IDX) TO WS-NORM-FIELD.                  
100100     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
100200         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
100300     MOVE WS-NORM-FIELD (1:20) TO WST-DISTANCE (WS-SCHOOL-IDX).           
100400 2210-NORMALIZE-ONE-SCHOOL-EXIT.                                          
100500     EXIT.                                                                
100600*                                                                         
100700 2300-NORMALIZE-COMPARABLES.                                              
100800     MOVE ZERO TO X.                                                      
100900     PERFORM 2310-NORMALIZE-ONE-COMPARABLE THRU                           
101000         2310-NORMALIZE-ONE-COMPARABLE-EXIT                               
101100         VARYING X FROM 1 BY 1                                            
101200         UNTIL X > WS-COMPARABLE-CNT.                                     
101300 2300-NORMALIZE-COMPARABLES-EXIT.                                         
101400     EXIT.                                                                
101500*                                                                         
101600 2310-NORMALIZE-ONE-COMPARABLE.                                           
101700     SET WS-COMP-IDX TO X.                                                
101800     MOVE WSC-PRICE-DESC (WS-COMP-IDX) TO WS-NORM-FIELD.                  
101900     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
102000         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
102100     MOVE WS-NORM-FIELD (1:40) TO WSC-PRICE-DESC (WS-COMP-IDX).           
102200     MOVE WSC-ADDRESS (WS-COMP-IDX) TO WS-NORM-FIELD.                     
102300     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
102400         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
102500     MOVE WS-NORM-FIELD (1:256) TO WSC-ADDRESS (WS-COMP-IDX).             
102600     MOVE WSC-SALE-METHOD (WS-COMP-IDX) TO WS-NORM-FIELD.                 
102700     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
102800         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
102900     MOVE WS-NORM-FIELD (1:40) TO WSC-SALE-METHOD (WS-COMP-IDX).          
103000 2310-NORMALIZE-ONE-COMPARABLE-EXIT.                                      
103100     EXIT.                                                                
103200*                                                                         
103300 2400-NORMALIZE-HISTORY.                                                  
103400     MOVE ZERO TO X.                                                      
103500     PERFORM 2410-NORMALIZE-ONE-HIST-EVENT THRU                           
103600         2410-NORMALIZE-ONE-HIST-EVENT-EXIT                               
103700         VARYING X FROM 1 BY 1                                            
103800         UNTIL X > WS-HIST-CNT.                                           
103900 2400-NORMALIZE-HISTORY-EXIT.                                             
104000     EXIT.                                                                
104100*                                                                         
104200 2410-NORMALIZE-ONE-HIST-EVENT.                                           
104300     SET WS-HIST-IDX TO X.                                                
104400     MOVE WSH-PRICE-DESC (WS-HIST-IDX) TO WS-NORM-FIELD.                  
104500     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
104600         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
104700     MOVE WS-NORM-FIELD (1:40) TO WSH-PRICE-DESC (WS-HIST-IDX).           
104800     MOVE WSH-AGENCY (WS-HIST-IDX) TO WS-NORM-FIELD.                      
104900     PERFORM 7100-NORMALIZE-TEXT-FIELD THRU                               
105000         7100-NORMALIZE-TEXT-FIELD-EXIT.                                  
105100     MOVE WS-NORM-FIELD (1:80) TO WSH-AGENCY (WS-HIST-IDX).               
105200 2410-NORMALIZE-ONE-HIST-EVENT-EXIT.                                      
105300     EXIT.                                                                
105400*                                                                         
105500*****************************************************************         
105600* SAVE PARAGRAPHS.  RESOLVES THE ADDRESS PID, FINDS OR INSERTS   *        
105700* THE PROPERTY_DETAILS ROW, THEN                                 *        
105800* PROCESSES COMPARABLES, SCHOOLS, HISTORY AND THE ACQUISITION    *        
105900* AUDIT ROW FOR THE ONE LISTING CURRENTLY IN WS-LISTING.         *        
106000*****************************************************************         
106100 3000-SAVE-LISTING.                                                       
106200     MOVE WS-INPUT-ADDRESS TO WS-RSV-ADDRESS.                             
106300     MOVE SPACES           TO WS-RSV-STATE.                               
106400     MOVE SPACES           TO WS-RSV-POST-CODE.                           
106500     MOVE SPACES           TO WS-RSV-LOCALITY.                            
106600     MOVE WS-ADDR-ID        TO WS-RSV-ADDR-ID.                            
106700     IF WS-RSV-ADDR-ID = SPACES                                           
106800         PERFORM 3100-RESOLVE-ADDR-PID THRU                               
106900             3100-RESOLVE-ADDR-PID-EXIT                                   
107000         MOVE WS-RSV-ADDR-ID TO WS-ADDR-ID                                
107100     END-IF.                                                              
107200     MOVE WS-CRAWL-DATE TO WS-RSV-AS-AT.                                  
107300     MOVE 'Y' TO WS-RSV-UPDATE-OK-SW.                                     
107400     MOVE SPACES TO WS-PROP-STG.                                          
107500     MOVE WS-PROPERTY-TYPE       TO WS-STG-PROPERTY-TYPE.                 
107600     MOVE WS-BEDROOMS            TO WS-STG-BEDROOMS.                      
107700     MOVE WS-BATHROOMS           TO WS-STG-BATHROOMS.                     
107800     MOVE WS-CAR-SPOTS           TO WS-STG-CAR-SPOTS.                     
107900     MOVE WS-LAND-SIZE-DESC      TO WS-STG-LAND-SIZE-DESC.                
108000     MOVE WS-BUILDING-SIZE-DESC  TO WS-STG-BLDG-SIZE-DESC.                
108100     MOVE WS-COUNCIL-AREA        TO WS-STG-COUNCIL-AREA.                  
108200     MOVE WS-PRICE-EST-FROM      TO WS-STG-PRICE-EST-FROM.                
108300     MOVE WS-PRICE-EST-TO        TO WS-STG-PRICE-EST-TO.                  
108400     MOVE WS-PRICE-EST-CONF      TO WS-STG-PRICE-EST-CONF.                
108500     MOVE WS-YEAR-BUILT          TO WS-STG-YEAR-BUILT.                    
108600     MOVE WS-BLOCK-CODE          TO WS-STG-BLOCK-CODE.                    
108700     PERFORM 3200-FIND-OR-INSERT-PROP THRU                                
108800         3200-FIND-OR-INSERT-PROP-EXIT.                                   
108900     IF WS-ITEM-ERROR                                                     
109000         GO TO 3000-SAVE-LISTING-EXIT                                     
109100     END-IF.                                                              
109200     MOVE WS-RSV-PROP-DTLS-ID TO WS-MAIN-PROP-DTLS-ID.                    
109300     PERFORM 3300-PROCESS-COMPARABLES THRU                                
109400         3300-PROCESS-COMPARABLES-EXIT.                                   
109500     PERFORM 3400-PROCESS-SCHOOLS THRU                                    
109600         3400-PROCESS-SCHOOLS-EXIT.                                       
109700     PERFORM 3500-PROCESS-HISTORY THRU                                    
109800         3500-PROCESS-HISTORY-EXIT.                                       
109900     PERFORM 3600-RECORD-ACQUISITION THRU                                 
110000         3600-RECORD-ACQUISITION-EXIT.                                    
110100 3000-SAVE-LISTING-EXIT.                                                  
110200     EXIT.                                                                
110300*                                                                         
110400*****************************************************************         
110500* 3100-RESOLVE-ADDR-PID - RULE 6/7.  WS-RSV-ADDRESS/STATE/       *        
110600* POST-CODE/LOCALITY ARE THE SEARCH KEY ON ENTRY; WS-RSV-ADDR-ID *        
110700* AND WS-RSV-FOUND-SW ARE THE RESULT.  THE PRIMARY LISTING HAS   *        
110800* NO SEPARATE STATE/LOCALITY OF ITS OWN (SEE FDLSTIN), SO ITS    *        
110900* CALL ALWAYS MISSES HERE AND FALLS THROUGH TO THE RAW-ADDRESS   *        
111000* NATURAL KEY IN 3200: A COMPARABLE'S CALL CARRIES REAL VALUES.  *        
111100*****************************************************************         
111200 3100-RESOLVE-ADDR-PID.                                                   
111300     MOVE 'N' TO WS-RSV-FOUND-SW.                                         
111400     PERFORM 3103-CHECK-ADDR-PID-CACHE THRU                               
111500         3103-CHECK-ADDR-PID-CACHE-EXIT.                                  
111600     IF NOT WS-RSV-FOUND                                                  
111700         PERFORM 3110-LOOKUP-ADDR-PID THRU                                
111800             3110-LOOKUP-ADDR-PID-EXIT                                    
111900         IF WS-RSV-FOUND                                                  
112000             PERFORM 3108-ADD-ADDR-PID-CACHE THRU                         
112100                 3108-ADD-ADDR-PID-CACHE-EXIT                             
112200         END-IF                                                           
112300     END-IF.                                                              
112400 3100-RESOLVE-ADDR-PID-EXIT.                                              
112500     EXIT.                                                                
112600*                                                                         
112700 3103-CHECK-ADDR-PID-CACHE.                                               
112800     MOVE ZERO TO Y.                                                      
112900     PERFORM 3104-SCAN-ONE-APC-ENTRY THRU                                 
113000         3104-SCAN-ONE-APC-ENTRY-EXIT                                     
113100         VARYING Y FROM 1 BY 1                                            
113200         UNTIL Y > WS-APC-COUNT                                           
113300            OR WS-RSV-FOUND.                                              
113400 3103-CHECK-ADDR-PID-CACHE-EXIT.                                          
113500     EXIT.                                                                
113600*                                                                         
113700 3104-SCAN-ONE-APC-ENTRY.                                                 
113800     SET WS-APC-IDX TO Y.                                                 
113900     IF WS-APC-ADDR-TEXT (WS-APC-IDX) = WS-RSV-ADDRESS                    
114000        AND WS-APC-STATE (WS-APC-IDX) = WS-RSV-STATE                      
114100        AND WS-APC-POST-CODE (WS-APC-IDX) = WS-RSV-POST-CODE              
114200        AND WS-APC-LOCALITY (WS-APC-IDX) = WS-RSV-LOCALITY                
114300         MOVE WS-APC-ADDR-ID (WS-APC-IDX) TO WS-RSV-ADDR-ID               
114400         SET WS-RSV-FOUND TO TRUE                                         
114500     END-IF.                                                              
114600 3104-SCAN-ONE-APC-ENTRY-EXIT.                                            
114700     EXIT.                                                                
114800*                                                                         
114900 3108-ADD-ADDR-PID-CACHE.                                                 
115000     IF WS-APC-COUNT < 200                                                
115100         ADD 1 TO WS-APC-COUNT                                            
115200         SET WS-APC-IDX TO WS-APC-COUNT                                   
115300         MOVE WS-RSV-ADDRESS   TO WS-APC-ADDR-TEXT (WS-APC-IDX)           
115400         MOVE WS-RSV-STATE     TO WS-APC-STATE (WS-APC-IDX)               
115500         MOVE WS-RSV-POST-CODE TO WS-APC-POST-CODE (WS-APC-IDX)           
115600         MOVE WS-RSV-LOCALITY  TO WS-APC-LOCALITY (WS-APC-IDX)            
115700         MOVE WS-RSV-ADDR-ID   TO WS-APC-ADDR-ID (WS-APC-IDX)             
115800     END-IF.                                                              
115900 3108-ADD-ADDR-PID-CACHE-EXIT.                                            
116000     EXIT.                                                                
116100*                                                                         
116200*****************************************************************         
116300* 3110/3115/3120 - THE INDEXED FILE HOLDS ADDRESS ROWS SORTED    *        
116400* BY STATE/LOCALITY/ADDRESS-TEXT, SO A MISSING STATE OR LOCALITY *        
116500* CANNOT BE SCANNED (RULE 7 REQUIRES AN EXACT MATCH ON BOTH) -   *        
116600* THE ROUTINE SIMPLY REPORTS NOT-FOUND IN THAT CASE.             *        
116700*****************************************************************         
116800 3110-LOOKUP-ADDR-PID.                                                    
116900     IF WS-RSV-STATE = SPACES                                             
117000        OR WS-RSV-LOCALITY = SPACES                                       
117100         GO TO 3110-LOOKUP-ADDR-PID-EXIT                                  
117200     END-IF.                                                              
117300     PERFORM 3115-COMPUTE-SCAN-ADDR-LEN THRU                              
117400         3115-COMPUTE-SCAN-ADDR-LEN-EXIT.                                 
117500     IF WS-SCAN-ADDR-LEN = ZERO                                           
117600         GO TO 3110-LOOKUP-ADDR-PID-EXIT                                  
117700     END-IF.                                                              
117800     MOVE 'A'              TO WS-SCAN-ROW-TYPE.                           
117900     MOVE WS-RSV-STATE     TO WS-SCAN-STATE.                              
118000     MOVE WS-RSV-LOCALITY  TO WS-SCAN-LOCALITY.                           
118100     MOVE WS-RSV-ADDRESS   TO WS-SCAN-ADDR-TEXT.                          
118200     MOVE 'N'              TO WS-SCAN-DONE-SW.                            
118300     MOVE WS-SCAN-KEY TO ADDR-REF-KEY.                                    
118400     START ADDR-REF-FILE KEY IS NOT LESS THAN ADDR-REF-KEY                
118500         INVALID KEY                                                      
118600             SET WS-SCAN-DONE TO TRUE                                     
118700     END-START.                                                           
118800     IF NOT WS-SCAN-DONE                                                  
118900         PERFORM 3120-SCAN-ADDR-REF-ROW THRU                              
119000             3120-SCAN-ADDR-REF-ROW-EXIT                                  
119100             UNTIL WS-SCAN-DONE                                           
119200                OR WS-RSV-FOUND                                           
119300     END-IF.                                                              
119400 3110-LOOKUP-ADDR-PID-EXIT.                                               
119500     EXIT.                                                                
119600*                                                                         
119700 3115-COMPUTE-SCAN-ADDR-LEN.                                              
119800     MOVE 256 TO WS-SCAN-ADDR-LEN.                                        
119900     PERFORM 3116-TRIM-SCAN-ADDR-LEN THRU                                 
120000         3116-TRIM-SCAN-ADDR-LEN-EXIT                                     
120100         UNTIL WS-SCAN-ADDR-LEN = ZERO                                    
120200            OR WS-RSV-ADDRESS (WS-SCAN-ADDR-LEN:1) NOT = SPACE.           
120300 3115-COMPUTE-SCAN-ADDR-LEN-EXIT.                                         
120400     EXIT.                                                                
120500*                                                                         
120600 3116-TRIM-SCAN-ADDR-LEN.                                                 
120700     SUBTRACT 1 FROM WS-SCAN-ADDR-LEN.                                    
120800 3116-TRIM-SCAN-ADDR-LEN-EXIT.                                            
120900     EXIT.                                                                
121000*                                                                         
121100 3120-SCAN-ADDR-REF-ROW.                                                  
121200     READ ADDR-REF-FILE NEXT RECORD                                       
121300         AT END                                                           
121400             SET WS-SCAN-DONE TO TRUE                                     
121500     END-READ.                                                            
121600     IF NOT WS-SCAN-DONE                                                  
121700         IF ADDR-REF-ROW-TYPE NOT = 'A'                                   
121800            OR ADDR-REF-STATE NOT = WS-RSV-STATE                          
121900            OR ADDR-REF-LOCALITY NOT = WS-RSV-LOCALITY                    
122000             SET WS-SCAN-DONE TO TRUE                                     
122100         ELSE                                                             
122200             IF ADDR-REF-ADDR-TEXT (1:WS-SCAN-ADDR-LEN) =                 
122300                     WS-RSV-ADDRESS (1:WS-SCAN-ADDR-LEN)                  
122400                AND (ADDR-REF-POST-CODE = WS-RSV-POST-CODE                
122500                  OR ADDR-REF-POST-CODE = SPACES)                         
122600                 MOVE ADDR-REF-ADDR-PID TO WS-RSV-ADDR-ID                 
122700                 SET WS-RSV-FOUND TO TRUE                                 
122800             END-IF                                                       
122900         END-IF                                                           
123000     END-IF.                                                              
123100 3120-SCAN-ADDR-REF-ROW-EXIT.                                             
123200     EXIT.                                                                
123300*                                                                         
123400*****************************************************************         
123500* 3200-FIND-OR-INSERT-PROP - RULE 6 NATURAL KEY, RULE 8 UPDATE   *        
123600* SCOPE.  CALLER STAGES THE CONTENT FIELDS INTO WS-PROP-STG AND  *        
123700* THE MATCH KEY INTO WS-RSV-ADDR-ID/ADDRESS/STATE/POST-CODE/     *        
123800* LOCALITY/AS-AT, AND SETS WS-RSV-UPDATE-OK-SW - 'Y' FOR THE     *        
123900* LISTING'S OWN PROPERTY, 'N' FOR A COMPARABLE (RULE 9).         *        
124000*****************************************************************         
124100 3200-FIND-OR-INSERT-PROP.                                                
124200     MOVE 'N' TO WS-RSV-FOUND-SW.                                         
124300     IF WS-RSV-ADDR-ID NOT = SPACES                                       
124400         PERFORM 3202-CHECK-PROP-BY-PID-CACHE THRU                        
124500             3202-CHECK-PROP-BY-PID-CACHE-EXIT                            
124600     ELSE                                                                 
124700         PERFORM 3204-CHECK-PROP-BY-ADDR-CACHE THRU                       
124800             3204-CHECK-PROP-BY-ADDR-CACHE-EXIT                           
124900     END-IF.                                                              
125000     IF NOT WS-RSV-FOUND                                                  
125100         PERFORM 3206-READ-PROPERTY-FILE THRU                             
125200             3206-READ-PROPERTY-FILE-EXIT                                 
125300     END-IF.                                                              
125400     IF WS-RSV-FOUND                                                      
125500         IF WS-RSV-UPDATE-OK                                              
125600             PERFORM 3210-UPDATE-PROPERTY THRU                            
125700                 3210-UPDATE-PROPERTY-EXIT                                
125800         END-IF                                                           
125900     ELSE                                                                 
126000         PERFORM 3220-INSERT-PROPERTY THRU                                
126100             3220-INSERT-PROPERTY-EXIT                                    
126200     END-IF.                                                              
126300 3200-FIND-OR-INSERT-PROP-EXIT.                                           
126400     EXIT.                                                                
126500*                                                                         
126600 3202-CHECK-PROP-BY-PID-CACHE.                                            
126700     MOVE ZERO TO Y.                                                      
126800     PERFORM 3203-SCAN-ONE-PPC-ENTRY THRU                                 
126900         3203-SCAN-ONE-PPC-ENTRY-EXIT                                     
127000         VARYING Y FROM 1 BY 1                                            
127100         UNTIL Y > WS-PPC-COUNT                                           
127200            OR WS-RSV-FOUND.                                              
127300 3202-CHECK-PROP-BY-PID-CACHE-EXIT.                                       
127400     EXIT.                                                                
127500*                                                                         
127600 3203-SCAN-ONE-PPC-ENTRY.                                                 
127700     SET WS-PPC-IDX TO Y.                                                 
127800     IF WS-PPC-ADDR-ID (WS-PPC-IDX) = WS-RSV-ADDR-ID                      
127900        AND WS-PPC-AS-AT (WS-PPC-IDX) = WS-RSV-AS-AT                      
128000         MOVE WS-PPC-PROP-DTLS-ID (WS-PPC-IDX) TO                         
128100             WS-RSV-PROP-DTLS-ID                                          
128200         SET WS-RSV-FOUND TO TRUE                                         
128300     END-IF.                                                              
128400 3203-SCAN-ONE-PPC-ENTRY-EXIT.                                            
128500     EXIT.                                                                
128600*                                                                         
128700 3204-CHECK-PROP-BY-ADDR-CACHE.                                           
128800     MOVE ZERO TO Y.                                                      
128900     PERFORM 3205-SCAN-ONE-PAC-ENTRY THRU                                 
129000         3205-SCAN-ONE-PAC-ENTRY-EXIT                                     
129100         VARYING Y FROM 1 BY 1                                            
129200         UNTIL Y > WS-PAC-COUNT                                           
129300            OR WS-RSV-FOUND.                                              
129400 3204-CHECK-PROP-BY-ADDR-CACHE-EXIT.                                      
129500     EXIT.                                                                
129600*                                                                         
129700 3205-SCAN-ONE-PAC-ENTRY.                                                 
129800     SET WS-PAC-IDX TO Y.                                                 
129900     IF WS-PAC-ADDRESS (WS-PAC-IDX) = WS-RSV-ADDRESS                      
130000        AND WS-PAC-STATE (WS-PAC-IDX) = WS-RSV-STATE                      
130100        AND WS-PAC-POST-CODE (WS-PAC-IDX) = WS-RSV-POST-CODE              
130200        AND WS-PAC-LOCALITY (WS-PAC-IDX) = WS-RSV-LOCALITY                
130300        AND WS-PAC-AS-AT (WS-PAC-IDX) = WS-RSV-AS-AT                      
130400         MOVE WS-PAC-PROP-DTLS-ID (WS-PAC-IDX) TO                         
130500             WS-RSV-PROP-DTLS-ID                                          
130600         SET WS-RSV-FOUND TO TRUE                                         
130700     END-IF.                                                              
130800 3205-SCAN-ONE-PAC-ENTRY-EXIT.                                            
130900     EXIT.                                                                
131000*                                                                         
131100*****************************************************************         
131200* 3206-READ-PROPERTY-FILE - RULE 6.  WHEN THE ADDRESS PID IS     *        
131300* KNOWN THE RAW ADDRESS PORTION OF THE KEY IS SPACE-FILLED ON    *        
131400* THE STORED ROW (THE PID IS AUTHORITATIVE); OTHERWISE THE RAW   *        
131500* ADDRESS PORTION IS THE ONLY SIGNIFICANT PART OF THE KEY.       *        
131600*****************************************************************         
131700 3206-READ-PROPERTY-FILE.                                                 
131800     MOVE SPACES TO PROP-DTLS-KEY.                                        
131900     IF WS-RSV-ADDR-ID NOT = SPACES                                       
132000         MOVE WS-RSV-ADDR-ID TO PROP-GNAF-ADDR-DTL-PID                    
132100     ELSE                                                                 
132200         MOVE WS-RSV-ADDRESS  TO PROP-RAW-ADDRESS                         
132300         MOVE WS-RSV-STATE    TO PROP-RAW-STATE                           
132400         MOVE WS-RSV-POST-CODE TO PROP-RAW-POST-CODE                      
132500         MOVE WS-RSV-LOCALITY TO PROP-RAW-LOCALITY                        
132600     END-IF.                                                              
132700     MOVE WS-RSV-AS-AT TO PROP-AS-AT.                                     
132800     READ PROPERTY-FILE                                                   
132900         INVALID KEY                                                      
133000             CONTINUE                                                     
133100     END-READ.                                                            
133200     IF PROPDTL-OK                                                        
133300         MOVE PROP-DTLS-ID TO WS-RSV-PROP-DTLS-ID                         
133400         SET WS-RSV-FOUND TO TRUE                                         
133500         IF WS-RSV-ADDR-ID NOT = SPACES                                   
133600             PERFORM 3208-ADD-PROP-BY-PID-CACHE THRU                      
133700                 3208-ADD-PROP-BY-PID-CACHE-EXIT                          
133800         ELSE                                                             
133900             PERFORM 3209-ADD-PROP-BY-ADDR-CACHE THRU                     
134000                 3209-ADD-PROP-BY-ADDR-CACHE-EXIT                         
134100         END-IF                                                           
134200     ELSE                                                                 
134300         IF NOT PROPDTL-NOTFND                                            
134400             MOVE 'PROPERTY-FILE READ ERROR ' TO                          
134500                 WS-ITEM-ERROR-TEXT                                       
134600             MOVE WS-PROPDTL-STATUS TO                                    
134700                 WS-ITEM-ERROR-TEXT (27:2)                                
134800             SET WS-ITEM-ERROR TO TRUE                                    
134900         END-IF                                                           
135000     END-IF.                                                              
135100 3206-READ-PROPERTY-FILE-EXIT.                                            
135200     EXIT.                                                                
135300*                                                                         
135400 3208-ADD-PROP-BY-PID-CACHE.                                              
135500     IF WS-PPC-COUNT < 200                                                
135600         ADD 1 TO WS-PPC-COUNT                                            
135700         SET WS-PPC-IDX TO WS-PPC-COUNT                                   
135800         MOVE WS-RSV-ADDR-ID      TO WS-PPC-ADDR-ID (WS-PPC-IDX)          
135900         MOVE WS-RSV-AS-AT        TO WS-PPC-AS-AT (WS-PPC-IDX)            
136000         MOVE WS-RSV-PROP-DTLS-ID TO                                      
136100             WS-PPC-PROP-DTLS-ID (WS-PPC-IDX)                             
136200     END-IF.                                                              
136300 3208-ADD-PROP-BY-PID-CACHE-EXIT.                                         
136400     EXIT.                                                                
136500*                                                                         
136600 3209-ADD-PROP-BY-ADDR-CACHE.                                             
136700     IF WS-PAC-COUNT < 200                                                
136800         ADD 1 TO WS-PAC-COUNT                                            
136900         SET WS-PAC-IDX TO WS-PAC-COUNT                                   
137000         MOVE WS-RSV-ADDRESS      TO WS-PAC-ADDRESS (WS-PAC-IDX)          
137100         MOVE WS-RSV-STATE        TO WS-PAC-STATE (WS-PAC-IDX)            
137200         MOVE WS-RSV-POST-CODE    TO WS-PAC-POST-CODE (WS-PAC-IDX)        
137300         MOVE WS-RSV-LOCALITY     TO WS-PAC-LOCALITY (WS-PAC-IDX)         
137400         MOVE WS-RSV-AS-AT        TO WS-PAC-AS-AT (WS-PAC-IDX)            
137500         MOVE WS-RSV-PROP-DTLS-ID TO                                      
137600             WS-PAC-PROP-DTLS-ID (WS-PAC-IDX)                             
137700     END-IF.                                                              
137800 3209-ADD-PROP-BY-ADDR-CACHE-EXIT.                                        
137900     EXIT.                                                                
138000*                                                                         
138100*****************************************************************         
138200* 3210-UPDATE-PROPERTY - RULE 8.  ONLY THE FIELDS LISTED HERE    *        
138300* ARE EVER REWRITTEN ON A REPEAT IMPORT; PRICE DESCRIPTION, SALE *        
138400* METHOD, SOLD DATE AND LEASE-AVAILABILITY DATE ARE LEFT ALONE.  *        
138500*****************************************************************         
138600 3210-UPDATE-PROPERTY.                                                    
138700     MOVE WS-RSV-PROP-DTLS-ID TO PROP-DTLS-ID.                            
138800     READ PROPERTY-FILE                                                   
138900         KEY IS PROP-DTLS-ID                                              
139000         INVALID KEY                                                      
139100             CONTINUE                                                     
139200     END-READ.                                                            
139300     IF PROPDTL-OK                                                        
139400         MOVE WS-STG-PROPERTY-TYPE  TO PROP-PROPERTY-TYPE                 
139500         MOVE WS-STG-BEDROOMS       TO PROP-BEDROOMS                      
139600         MOVE WS-STG-BATHROOMS      TO PROP-BATHROOMS                     
139700         MOVE WS-STG-CAR-SPOTS      TO PROP-CAR-SPOTS                     
139800         MOVE WS-STG-LAND-SIZE-DESC TO PROP-LAND-SIZE-DESC                
139900         MOVE WS-STG-BLDG-SIZE-DESC TO PROP-BLDG-SIZE-DESC                
140000         MOVE WS-STG-COUNCIL-AREA   TO PROP-COUNCIL-AREA                  
140100         MOVE WS-STG-PRICE-EST-FROM TO PROP-PRICE-EST-FROM                
140200         MOVE WS-STG-PRICE-EST-TO   TO PROP-PRICE-EST-TO                  
140300         MOVE WS-STG-PRICE-EST-CONF TO PROP-PRICE-EST-CONF                
140400         MOVE WS-STG-YEAR-BUILT     TO PROP-YEAR-BUILT                    
140500         MOVE WS-STG-BLOCK-CODE     TO PROP-BLOCK-CODE                    
140600         REWRITE PROPERTY-REC                                             
140700             INVALID KEY                                                  
140800                 MOVE 'PROPERTY-FILE REWRITE ERROR' TO                    
140900                     WS-ITEM-ERROR-TEXT                                   
141000                 SET WS-ITEM-ERROR TO TRUE                                
141100         END-REWRITE                                                      
141200     END-IF.                                                              
141300 3210-UPDATE-PROPERTY-EXIT.                                               
141400     EXIT.                                                                
141500*                                                                         
141600*****************************************************************         
141700* 3220-INSERT-PROPERTY - SURROGATE KEY COMES FROM THE CONTROL    *        
141800* FILE (SEE FDCTL); RULE 6 GOVERNS WHICH RAW-ADDRESS FIELDS ARE  *        
141900* CARRIED ON THE ROW VERSUS LEFT NULL.                           *        
142000*****************************************************************         
142100 3220-INSERT-PROPERTY.                                                    
142200     PERFORM 3225-NEXT-PROP-DTLS-ID THRU                                  
142300         3225-NEXT-PROP-DTLS-ID-EXIT.                                     
142400     IF WS-ITEM-ERROR                                                     
142500         GO TO 3220-INSERT-PROPERTY-EXIT                                  
142600     END-IF.                                                              
142700     MOVE SPACES TO PROPERTY-REC.                                         
142800     IF WS-RSV-ADDR-ID NOT = SPACES                                       
142900         MOVE WS-RSV-ADDR-ID TO PROP-GNAF-ADDR-DTL-PID                    
143000     ELSE                                                                 
143100         MOVE WS-RSV-ADDRESS   TO PROP-RAW-ADDRESS                        
143200         MOVE WS-RSV-STATE     TO PROP-RAW-STATE                          
143300         MOVE WS-RSV-POST-CODE TO PROP-RAW-POST-CODE                      
143400         MOVE WS-RSV-LOCALITY  TO PROP-RAW-LOCALITY                       
143500     END-IF.                                                              
143600     MOVE WS-RSV-AS-AT           TO PROP-AS-AT.                           
143700     MOVE WS-RSV-PROP-DTLS-ID    TO PROP-DTLS-ID.                         
143800     MOVE WS-STG-PROPERTY-TYPE   TO PROP-PROPERTY-TYPE.                   
143900     MOVE WS-STG-BEDROOMS        TO PROP-BEDROOMS.                        
144000     MOVE WS-STG-BATHROOMS       TO PROP-BATHROOMS.                       
144100     MOVE WS-STG-CAR-SPOTS       TO PROP-CAR-SPOTS.                       
144200     MOVE WS-STG-LAND-SIZE-DESC  TO PROP-LAND-SIZE-DESC.                  
144300     MOVE WS-STG-BLDG-SIZE-DESC  TO PROP-BLDG-SIZE-DESC.                  
144400     MOVE WS-STG-COUNCIL-AREA    TO PROP-COUNCIL-AREA.                    
144500     MOVE WS-STG-PRICE-DESC      TO PROP-PRICE-DESC.                      
144600     MOVE WS-STG-PRICE-EST-FROM  TO PROP-PRICE-EST-FROM.                  
144700     MOVE WS-STG-PRICE-EST-TO    TO PROP-PRICE-EST-TO.                    
144800     MOVE WS-STG-PRICE-EST-CONF  TO PROP-PRICE-EST-CONF.                  
144900     MOVE WS-STG-SALE-METHOD     TO PROP-SALE-METHOD.                     
145000     MOVE WS-STG-SOLD-DATE       TO PROP-SOLD-DATE.                       
145100     MOVE WS-STG-AVAIL-FOR-LEASE TO PROP-AVAIL-FOR-LEASE.                 
145200     MOVE WS-STG-YEAR-BUILT      TO PROP-YEAR-BUILT.                      
145300     MOVE WS-STG-BLOCK-CODE      TO PROP-BLOCK-CODE.                      
145400     WRITE PROPERTY-REC                                                   
145500         INVALID KEY                                                      
145600             MOVE 'PROPERTY-FILE WRITE ERROR ' TO                         
145700                 WS-ITEM-ERROR-TEXT                                       
145800             SET WS-ITEM-ERROR TO TRUE                                    
145900     END-WRITE.                                                           
146000     IF NOT WS-ITEM-ERROR                                                 
146100         IF WS-RSV-ADDR-ID NOT = SPACES                                   
146200             PERFORM 3208-ADD-PROP-BY-PID-CACHE THRU                      
146300                 3208-ADD-PROP-BY-PID-CACHE-EXIT                          
146400         ELSE                                                             
146500             PERFORM 3209-ADD-PROP-BY-ADDR-CACHE THRU                     
146600                 3209-ADD-PROP-BY-ADDR-CACHE-EXIT                         
146700         END-IF                                                           
146800     END-IF.                                                              
146900 3220-INSERT-PROPERTY-EXIT.                                               
147000     EXIT.                                                                
147100*                                                                         
147200*****************************************************************         
147300* 3225-NEXT-PROP-DTLS-ID - BUMPS THE 'PROPDTLS' COUNTER ROW ON   *        
147400* THE CONTROL FILE AND HANDS BACK THE NEW VALUE.                 *        
147500*****************************************************************         
147600 3225-NEXT-PROP-DTLS-ID.                                                  
147700     MOVE SPACES TO CTL-KEY.                                              
147800     MOVE 'PROPDTLS' TO CTL-COUNTER-NAME.                                 
147900     READ CONTROL-FILE                                                    
148000         INVALID KEY                                                      
148100             MOVE ZERO TO CTL-COUNTER-VALUE                               
148200             MOVE ZERO TO CTL-HIGH-WATER                                  
148300     END-READ.                                                            
148400     ADD 1 TO CTL-COUNTER-VALUE.                                          
148500     IF CTL-COUNTER-VALUE > CTL-HIGH-WATER                                
148600         MOVE CTL-COUNTER-VALUE TO CTL-HIGH-WATER                         
148700     END-IF.                                                              
148800     MOVE SYS-DATE TO CTL-LAST-USED-DATE.                                 
148900     MOVE ZERO TO CTL-LAST-USED-TIME.                                     
149000     IF PRPCNTL-OK                                                        
149100         REWRITE CTL-REC                                                  
149200             INVALID KEY                                                  
149300                 MOVE 'CONTROL-FILE REWRITE ERROR' TO                     
149400                     WS-ITEM-ERROR-TEXT                                   
149500                 SET WS-ITEM-ERROR TO TRUE                                
149600         END-REWRITE                                                      
149700     ELSE                                                                 
149800         WRITE CTL-REC                                                    
149900             INVALID KEY                                                  
150000                 MOVE 'CONTROL-FILE WRITE ERROR  ' TO                     
150100                     WS-ITEM-ERROR-TEXT                                   
150200                 SET WS-ITEM-ERROR TO TRUE                                
150300         END-WRITE                                                        
150400     END-IF.                                                              
150500     IF NOT WS-ITEM-ERROR                                                 
150600         MOVE CTL-COUNTER-VALUE TO WS-RSV-PROP-DTLS-ID                    
150700     END-IF.                                                              
150800 3225-NEXT-PROP-DTLS-ID-EXIT.                                             
150900     EXIT.                                                                
151000*                                                                         
151100*****************************************************************         
151200* 3300/3310/3320 - COMPARABLE-PROPERTY PROCESSING.  RULE 9 -     *        
151300* COMPARABLES ARE INSERT-ONLY, SO WS-RSV-UPDATE-OK-SW IS FORCED  *        
151400* TO 'N' BEFORE 3200 IS CALLED.  RULE 4'S LAST SENTENCE - WHEN   *        
151500* AVAILABLE-NOW IS TRUE AND NO LEASE DATE WAS PARSED, THE        *        
151600* COMPARABLE'S AVAIL-FOR-LEASE-DATE DEFAULTS TO THE CRAWL DATE.  *        
151700*****************************************************************         
151800 3300-PROCESS-COMPARABLES.                                                
151900     MOVE ZERO TO X.                                                      
152000     PERFORM 3310-PROCESS-ONE-COMPARABLE THRU                             
152100         3310-PROCESS-ONE-COMPARABLE-EXIT                                 
152200         VARYING X FROM 1 BY 1                                            
152300         UNTIL X > WS-COMPARABLE-CNT                                      
152400            OR WS-ITEM-ERROR.                                             
152500 3300-PROCESS-COMPARABLES-EXIT.                                           
152600     EXIT.                                                                
152700*                                                                         
152800 3310-PROCESS-ONE-COMPARABLE.                                             
152900     SET WS-COMP-IDX TO X.                                                
153000     MOVE WSC-ADDRESS (WS-COMP-IDX)   TO WS-RSV-ADDRESS.                  
153100     MOVE WSC-STATE (WS-COMP-IDX)     TO WS-RSV-STATE.                    
153200     MOVE WSC-POST-CODE (WS-COMP-IDX) TO WS-RSV-POST-CODE.                
153300     MOVE WSC-LOCALITY (WS-COMP-IDX)  TO WS-RSV-LOCALITY.                 
153400     MOVE WSC-ADDR-ID (WS-COMP-IDX)   TO WS-RSV-ADDR-ID.                  
153500     IF WS-RSV-ADDR-ID = SPACES                                           
153600         PERFORM 3100-RESOLVE-ADDR-PID THRU                               
153700             3100-RESOLVE-ADDR-PID-EXIT                                   
153800     END-IF.                                                              
153900     MOVE WS-CRAWL-DATE TO WS-RSV-AS-AT.                                  
154000     MOVE 'N' TO WS-RSV-UPDATE-OK-SW.                                     
154100     MOVE SPACES TO WS-PROP-STG.                                          
154200     MOVE WSC-BEDROOMS (WS-COMP-IDX)    TO WS-STG-BEDROOMS.               
154300     MOVE WSC-BATHROOMS (WS-COMP-IDX)   TO WS-STG-BATHROOMS.              
154400     MOVE WSC-CAR-SPOTS (WS-COMP-IDX)   TO WS-STG-CAR-SPOTS.              
154500     MOVE WSC-PRICE-DESC (WS-COMP-IDX)  TO WS-STG-PRICE-DESC.             
154600     MOVE WSC-SALE-METHOD (WS-COMP-IDX) TO WS-STG-SALE-METHOD.            
154700     MOVE WSC-SOLD-DATE (WS-COMP-IDX)   TO WS-STG-SOLD-DATE.              
154800     IF WSC-AVAILABLE-NOW (WS-COMP-IDX) = 'Y'                             
154900        AND WSC-AVAIL-FOR-LEASE-DATE (WS-COMP-IDX) = ZERO                 
155000         MOVE WS-CRAWL-DATE TO WS-STG-AVAIL-FOR-LEASE                     
155100     ELSE                                                                 
155200         MOVE WSC-AVAIL-FOR-LEASE-DATE (WS-COMP-IDX) TO                   
155300             WS-STG-AVAIL-FOR-LEASE                                       
155400     END-IF.                                                              
155500     PERFORM 3200-FIND-OR-INSERT-PROP THRU                                
155600         3200-FIND-OR-INSERT-PROP-EXIT.                                   
155700     IF NOT WS-ITEM-ERROR                                                 
155800         MOVE WS-RSV-PROP-DTLS-ID TO                                      
155900             WSC-PROP-DTLS-ID (WS-COMP-IDX)                               
156000         PERFORM 3320-INSERT-COMPARABLE-LINK THRU                         
156100             3320-INSERT-COMPARABLE-LINK-EXIT                             
156200     END-IF.                                                              
156300 3310-PROCESS-ONE-COMPARABLE-EXIT.                                        
156400     EXIT.                                                                
156500*                                                                         
156600 3320-INSERT-COMPARABLE-LINK.                                             
156700     MOVE SPACES TO COMPARABLE-REC.                                       
156800     MOVE WS-MAIN-PROP-DTLS-ID TO COMP-PROP-COMPARED-ID.                  
156900     MOVE WSC-PROP-DTLS-ID (WS-COMP-IDX) TO                               
157000         COMP-COMPARABLE-PROP-ID.                                         
157100     MOVE WSC-COMPARISON-TYPE (WS-COMP-IDX) TO                            
157200         COMP-COMPARISON-TYPE.                                            
157300     MOVE WS-CRAWL-DATE TO COMP-COMPARED-ON.                              
157400     WRITE COMPARABLE-REC                                                 
157500         INVALID KEY                                                      
157600             IF NOT COMPPROP-DUPKEY                                       
157700                 MOVE 'COMPARABLE-FILE WRITE ERROR' TO                    
157800                     WS-ITEM-ERROR-TEXT                                   
157900                 SET WS-ITEM-ERROR TO TRUE                                
158000             ELSE                                                         
158100                 ADD 1 TO W-DUPKEY-CTR                                    
158200                 SET W-RERUN-DETECTED TO TRUE                             
158300                 DISPLAY 'PRPLOAD - COMPARABLE LINK EXISTS'               
158400             END-IF                                                       
158500     END-WRITE.                                                           
158600 3320-INSERT-COMPARABLE-LINK-EXIT.                                        
158700     EXIT.                                                                
158800*                                                                         
158900*****************************************************************         
159000* 3400/3410/3420/3430 - NEIGHBOURING-SCHOOL PROCESSING.  A       *        
159100* SCHOOL IS KEYED BY NAME/TYPE/SECTOR (SCHOOL-KEY); WHEN NOT ON  *        
159200* FILE ITS STREET-LOCALITY PID IS RESOLVED AGAINST FDADDREF ROW  *        
159300* 'S' AND A NEW SCHOOL-ID IS SURROGATE-KEYED.  BOTH THE SCHOOL   *        
159400* MASTER AND ITS DISTANCE LINK TO THIS PROPERTY ARE INSERT-ONLY. *        
159500*****************************************************************         
159600 3400-PROCESS-SCHOOLS.                                                    
159700     MOVE ZERO TO X.                                                      
159800     PERFORM 3410-PROCESS-ONE-SCHOOL THRU                                 
159900         3410-PROCESS-ONE-SCHOOL-EXIT                                     
160000         VARYING X FROM 1 BY 1                                            
160100         UNTIL X > WS-SCHOOL-CNT                                          
160200            OR WS-ITEM-ERROR.                                             
160300 3400-PROCESS-SCHOOLS-EXIT.                                               
160400     EXIT.                                                                
160500*                                                                         
160600 3410-PROCESS-ONE-SCHOOL.                                                 
160700     SET WS-SCHOOL-IDX TO X.                                              
160800     PERFORM 3420-FIND-OR-INSERT-SCHOOL THRU                              
160900         3420-FIND-OR-INSERT-SCHOOL-EXIT.                                 
161000     IF NOT WS-ITEM-ERROR                                                 
161100         PERFORM 3450-INSERT-SCHOOL-DIST-LINK THRU                        
161200             3450-INSERT-SCHOOL-DIST-LINK-EXIT                            
161300     END-IF.                                                              
161400 3410-PROCESS-ONE-SCHOOL-EXIT.                                            
161500     EXIT.                                                                
161600*                                                                         
161700*                                                                         
161800*    3420 CHECKS WS-SCHOOL-ID-CACHE FIRST (A LISTING'S OWN SCHOOLS        
161900*    REPEAT ACROSS ITS COMPARABLES' NEARBY-SCHOOL LISTS), FALLING         
162000*    BACK TO SCHOOL-FILE ONLY ON A CACHE MISS.                            
162100*                                                                         
162200 3420-FIND-OR-INSERT-SCHOOL.                                              
162300     MOVE SPACES TO SCHOOL-KEY.                                           
162400     MOVE WST-NAME (WS-SCHOOL-IDX)   TO SCHL-NAME.                        
162500     MOVE WST-TYPE (WS-SCHOOL-IDX)   TO SCHL-TYPE.                        
162600     MOVE WST-SECTOR (WS-SCHOOL-IDX) TO SCHL-SECTOR.                      
162700     PERFORM 3421-CHECK-SCHOOL-ID-CACHE THRU                              
162800         3421-CHECK-SCHOOL-ID-CACHE-EXIT.                                 
162900     IF WS-SIC-FOUND                                                      
163000         MOVE WS-SIC-SCHOOL-ID (WS-SIC-IDX) TO SCHOOL-ID                  
163100     ELSE                                                                 
163200         READ SCHOOL-FILE                                                 
163300             INVALID KEY                                                  
163400                 CONTINUE                                                 
163500         END-READ                                                         
163600         IF SCHOOLDT-NOTFND                                               
163700             MOVE WST-STREET (WS-SCHOOL-IDX)   TO WS-RSV2-STREET          
163800             MOVE WST-STATE (WS-SCHOOL-IDX)    TO WS-RSV2-STATE           
163900             MOVE WST-POST-CODE (WS-SCHOOL-IDX) TO                        
164000                 WS-RSV2-POST-CODE                                        
164100             MOVE WST-LOCALITY (WS-SCHOOL-IDX) TO WS-RSV2-LOCALITY        
164200             PERFORM 3430-RESOLVE-STREET-PID THRU                         
164300                 3430-RESOLVE-STREET-PID-EXIT                             
164400             PERFORM 3425-NEXT-SCHOOL-ID THRU                             
164500                 3425-NEXT-SCHOOL-ID-EXIT                                 
164600             IF NOT WS-ITEM-ERROR                                         
164700                 MOVE WS-RSV2-STREET-PID TO                               
164800                     SCHL-GNAF-STREET-LOCALITY-PID                        
164900                 MOVE WST-WEBSITE (WS-SCHOOL-IDX) TO SCHL-WEBSITE         
165000                 WRITE SCHOOL-REC                                         
165100                     INVALID KEY                                          
165200                         MOVE 'SCHOOL-FILE WRITE ERROR    ' TO            
165300                             WS-ITEM-ERROR-TEXT                           
165400                         SET WS-ITEM-ERROR TO TRUE                        
165500                 END-WRITE                                                
165600             END-IF                                                       
165700         END-IF                                                           
165800         IF NOT WS-ITEM-ERROR                                             
165900             PERFORM 3424-ADD-SCHOOL-ID-CACHE THRU                        
166000                 3424-ADD-SCHOOL-ID-CACHE-EXIT                            
166100         END-IF                                                           
166200     END-IF.                                                              
166300 3420-FIND-OR-INSERT-SCHOOL-EXIT.                                         
166400     EXIT.                                                                
166500*                                                                         
166600 3421-CHECK-SCHOOL-ID-CACHE.                                              
166700     MOVE 'N' TO WS-SIC-FOUND-SW.                                         
166800     MOVE ZERO TO Y.                                                      
166900     PERFORM 3422-SCAN-ONE-SIC-ENTRY THRU                                 
167000         3422-SCAN-ONE-SIC-ENTRY-EXIT                                     
167100         VARYING Y FROM 1 BY 1                                            
167200         UNTIL Y > WS-SIC-COUNT                                           
167300            OR WS-SIC-FOUND.                                              
167400 3421-CHECK-SCHOOL-ID-CACHE-EXIT.                                         
167500     EXIT.                                                                
167600*                                                                         
167700 3422-SCAN-ONE-SIC-ENTRY.                                                 
167800     SET WS-SIC-IDX TO Y.                                                 
167900     IF WS-SIC-NAME (WS-SIC-IDX) = SCHL-NAME                              
168000        AND WS-SIC-TYPE (WS-SIC-IDX) = SCHL-TYPE                          
168100        AND WS-SIC-SECTOR (WS-SIC-IDX) = SCHL-SECTOR                      
168200         SET WS-SIC-FOUND TO TRUE                                         
168300     END-IF.                                                              
168400 3422-SCAN-ONE-SIC-ENTRY-EXIT.                                            
168500     EXIT.                                                                
168600*                                                                         
168700 3424-ADD-SCHOOL-ID-CACHE.                                                
168800     IF WS-SIC-COUNT < 200                                                
168900         ADD 1 TO WS-SIC-COUNT                                            
169000         SET WS-SIC-IDX TO WS-SIC-COUNT                                   
169100         MOVE SCHL-NAME   TO WS-SIC-NAME (WS-SIC-IDX)                     
169200         MOVE SCHL-TYPE   TO WS-SIC-TYPE (WS-SIC-IDX)                     
169300         MOVE SCHL-SECTOR TO WS-SIC-SECTOR (WS-SIC-IDX)                   
169400         MOVE SCHOOL-ID   TO WS-SIC-SCHOOL-ID (WS-SIC-IDX)                
169500     END-IF.                                                              
169600 3424-ADD-SCHOOL-ID-CACHE-EXIT.                                           
169700     EXIT.                                                                
169800*                                                                         
169900 3425-NEXT-SCHOOL-ID.                                                     
170000     MOVE SPACES TO CTL-KEY.                                              
170100     MOVE 'SCHOOLID' TO CTL-COUNTER-NAME.                                 
170200     READ CONTROL-FILE                                                    
170300         INVALID KEY                                                      
170400             MOVE ZERO TO CTL-COUNTER-VALUE                               
170500             MOVE ZERO TO CTL-HIGH-WATER                                  
170600     END-READ.                                                            
170700     ADD 1 TO CTL-COUNTER-VALUE.                                          
170800     IF CTL-COUNTER-VALUE > CTL-HIGH-WATER                                
170900         MOVE CTL-COUNTER-VALUE TO CTL-HIGH-WATER                         
171000     END-IF.                                                              
171100     MOVE SYS-DATE TO CTL-LAST-USED-DATE.                                 
171200     MOVE ZERO TO CTL-LAST-USED-TIME.                                     
171300     IF PRPCNTL-OK                                                        
171400         REWRITE CTL-REC                                                  
171500             INVALID KEY                                                  
171600                 MOVE 'CONTROL-FILE REWRITE ERROR' TO                     
171700                     WS-ITEM-ERROR-TEXT                                   
171800                 SET WS-ITEM-ERROR TO TRUE                                
171900         END-REWRITE                                                      
172000     ELSE                                                                 
172100         WRITE CTL-REC                                                    
172200             INVALID KEY                                                  
172300                 MOVE 'CONTROL-FILE WRITE ERROR  ' TO                     
172400                     WS-ITEM-ERROR-TEXT                                   
172500                 SET WS-ITEM-ERROR TO TRUE                                
172600         END-WRITE                                                        
172700     END-IF.                                                              
172800     IF NOT WS-ITEM-ERROR                                                 
172900         MOVE CTL-COUNTER-VALUE TO SCHOOL-ID                              
173000     END-IF.                                                              
173100 3425-NEXT-SCHOOL-ID-EXIT.                                                
173200     EXIT.                                                                
173300*                                                                         
173400*****************************************************************         
173500* 3430/3432/3436/3438 - STREET-LOCALITY PID RESOLUTION FOR A     *        
173600* SCHOOL, MIRRORING 3100/3110/3115 BUT AGAINST FDADDREF ROW 'S'  *        
173700* AND THE WS-STREET-PID-CACHE TABLE.                             *        
173800*****************************************************************         
173900 3430-RESOLVE-STREET-PID.                                                 
174000     MOVE 'N' TO WS-RSV2-FOUND-SW.                                        
174100     PERFORM 3432-CHECK-STREET-PID-CACHE THRU                             
174200         3432-CHECK-STREET-PID-CACHE-EXIT.                                
174300     IF NOT WS-RSV2-FOUND                                                 
174400         PERFORM 3436-LOOKUP-STREET-PID THRU                              
174500             3436-LOOKUP-STREET-PID-EXIT                                  
174600         IF WS-RSV2-FOUND                                                 
174700             PERFORM 3434-ADD-STREET-PID-CACHE THRU                       
174800                 3434-ADD-STREET-PID-CACHE-EXIT                           
174900         END-IF                                                           
175000     END-IF.                                                              
175100 3430-RESOLVE-STREET-PID-EXIT.                                            
175200     EXIT.                                                                
175300*                                                                         
175400 3432-CHECK-STREET-PID-CACHE.                                             
175500     MOVE ZERO TO Y.                                                      
175600     PERFORM 3433-SCAN-ONE-SPC-ENTRY THRU                                 
175700         3433-SCAN-ONE-SPC-ENTRY-EXIT                                     
175800         VARYING Y FROM 1 BY 1                                            
175900         UNTIL Y > WS-SPC-COUNT                                           
176000            OR WS-RSV2-FOUND.                                             
176100 3432-CHECK-STREET-PID-CACHE-EXIT.                                        
176200     EXIT.                                                                
176300*                                                                         
176400 3433-SCAN-ONE-SPC-ENTRY.                                                 
176500     SET WS-SPC-IDX TO Y.                                                 
176600     IF WS-SPC-STREET (WS-SPC-IDX) = WS-RSV2-STREET                       
176700        AND WS-SPC-STATE (WS-SPC-IDX) = WS-RSV2-STATE                     
176800        AND WS-SPC-POST-CODE (WS-SPC-IDX) = WS-RSV2-POST-CODE             
176900        AND WS-SPC-LOCALITY (WS-SPC-IDX) = WS-RSV2-LOCALITY               
177000         MOVE WS-SPC-STREET-PID (WS-SPC-IDX) TO                           
177100             WS-RSV2-STREET-PID                                           
177200         SET WS-RSV2-FOUND TO TRUE                                        
177300     END-IF.                                                              
177400 3433-SCAN-ONE-SPC-ENTRY-EXIT.                                            
177500     EXIT.                                                                
177600*                                                                         
177700 3434-ADD-STREET-PID-CACHE.                                               
177800     IF WS-SPC-COUNT < 200                                                
177900         ADD 1 TO WS-SPC-COUNT                                            
178000         SET WS-SPC-IDX TO WS-SPC-COUNT                                   
178100         MOVE WS-RSV2-STREET     TO WS-SPC-STREET (WS-SPC-IDX)            
178200         MOVE WS-RSV2-STATE      TO WS-SPC-STATE (WS-SPC-IDX)             
178300         MOVE WS-RSV2-POST-CODE  TO WS-SPC-POST-CODE (WS-SPC-IDX)         
178400         MOVE WS-RSV2-LOCALITY   TO WS-SPC-LOCALITY (WS-SPC-IDX)          
178500         MOVE WS-RSV2-STREET-PID TO                                       
178600             WS-SPC-STREET-PID (WS-SPC-IDX)                               
178700     END-IF.                                                              
178800 3434-ADD-STREET-PID-CACHE-EXIT.                                          
178900     EXIT.                                                                
179000*                                                                         
179100 3436-LOOKUP-STREET-PID.                                                  
179200     IF WS-RSV2-STATE = SPACES                                            
179300        OR WS-RSV2-LOCALITY = SPACES                                      
179400         GO TO 3436-LOOKUP-STREET-PID-EXIT                                
179500     END-IF.                                                              
179600     PERFORM 3438-COMPUTE-SCAN-STREET-LEN THRU                            
179700         3438-COMPUTE-SCAN-STREET-LEN-EXIT.                               
179800     IF WS-SCAN-ADDR-LEN = ZERO                                           
179900         GO TO 3436-LOOKUP-STREET-PID-EXIT                                
180000     END-IF.                                                              
180100     MOVE 'S'              TO WS-SCAN-ROW-TYPE.                           
180200     MOVE WS-RSV2-STATE     TO WS-SCAN-STATE.                             
180300     MOVE WS-RSV2-LOCALITY  TO WS-SCAN-LOCALITY.                          
180400     MOVE WS-RSV2-STREET    TO WS-SCAN-ADDR-TEXT.                         
180500     MOVE 'N'               TO WS-SCAN-DONE-SW.                           
180600     MOVE WS-SCAN-KEY TO ADDR-REF-KEY.                                    
180700     START ADDR-REF-FILE KEY IS NOT LESS THAN ADDR-REF-KEY                
180800         INVALID KEY                                                      
180900             SET WS-SCAN-DONE TO TRUE                                     
181000     END-START.                                                           
181100     IF NOT WS-SCAN-DONE                                                  
181200         PERFORM 3440-SCAN-STREET-REF-ROW THRU                            
181300             3440-SCAN-STREET-REF-ROW-EXIT                                
181400             UNTIL WS-SCAN-DONE                                           
181500                OR WS-RSV2-FOUND                                          
181600     END-IF.                                                              
181700 3436-LOOKUP-STREET-PID-EXIT.                                             
181800     EXIT.                                                                
181900*                                                                         
182000 3438-COMPUTE-SCAN-STREET-LEN.                                            
182100     MOVE 80 TO WS-SCAN-ADDR-LEN.                                         
182200     PERFORM 3439-TRIM-SCAN-STREET-LEN THRU                               
182300         3439-TRIM-SCAN-STREET-LEN-EXIT                                   
182400         UNTIL WS-SCAN-ADDR-LEN = ZERO                                    
182500            OR WS-RSV2-STREET (WS-SCAN-ADDR-LEN:1) NOT = SPACE.           
182600 3438-COMPUTE-SCAN-STREET-LEN-EXIT.                                       
182700     EXIT.                                                                
182800*                                                                         
182900 3439-TRIM-SCAN-STREET-LEN.                                               
183000     SUBTRACT 1 FROM WS-SCAN-ADDR-LEN.                                    
183100 3439-TRIM-SCAN-STREET-LEN-EXIT.                                          
183200     EXIT.                                                                
183300*                                                                         
183400 3440-SCAN-STREET-REF-ROW.                                                
183500     READ ADDR-REF-FILE NEXT RECORD                                       
183600         AT END                                                           
183700             SET WS-SCAN-DONE TO TRUE                                     
183800     END-READ.                                                            
183900     IF NOT WS-SCAN-DONE                                                  
184000         IF ADDR-REF-ROW-TYPE NOT = 'S'                                   
184100            OR ADDR-REF-STATE NOT = WS-RSV2-STATE                         
184200            OR ADDR-REF-LOCALITY NOT = WS-RSV2-LOCALITY                   
184300             SET WS-SCAN-DONE TO TRUE                                     
184400         ELSE                                                             
184500             IF ADDR-REF-ADDR-TEXT (1:WS-SCAN-ADDR-LEN) =                 
184600                     WS-RSV2-STREET (1:WS-SCAN-ADDR-LEN)                  
184700                AND (ADDR-REF-POST-CODE = WS-RSV2-POST-CODE               
184800                  OR ADDR-REF-POST-CODE = SPACES)                         
184900                 MOVE ADDR-REF-STREET-PID TO WS-RSV2-STREET-PID           
185000                 SET WS-RSV2-FOUND TO TRUE                                
185100             END-IF                                                       
185200         END-IF                                                           
185300     END-IF.                                                              
185400 3440-SCAN-STREET-REF-ROW-EXIT.                                           
185500     EXIT.                                                                
185600*                                                                         
185700 3450-INSERT-SCHOOL-DIST-LINK.                                            
185800     MOVE SPACES TO SCHOOL-DIST-REC.                                      
185900     MOVE WS-MAIN-PROP-DTLS-ID TO SCHD-PROP-DTLS-ID.                      
186000     MOVE SCHOOL-ID            TO SCHD-SCHOOL-ID.                         
186100     MOVE WST-DISTANCE (WS-SCHOOL-IDX) TO SCHD-DISTANCE-DESC.             
186200     WRITE SCHOOL-DIST-REC                                                
186300         INVALID KEY                                                      
186400             IF NOT SCHNRPRP-DUPKEY                                       
186500                 MOVE 'SCHOOL-DIST-FILE WRITE ERROR' TO                   
186600                     WS-ITEM-ERROR-TEXT                                   
186700                 SET WS-ITEM-ERROR TO TRUE                                
186800             ELSE                                                         
186900                 ADD 1 TO W-DUPKEY-CTR                                    
187000                 SET W-RERUN-DETECTED TO TRUE                             
187100                 DISPLAY 'PRPLOAD - SCHOOL DISTANCE LINK EXISTS'          
187200             END-IF                                                       
187300     END-WRITE.                                                           
187400 3450-INSERT-SCHOOL-DIST-LINK-EXIT.                                       
187500     EXIT.                                                                
187600*                                                                         
187700*****************************************************************         
187800* 3500/3510/3520 - SALE/RENTAL HISTORY PROCESSING.  RULE 5 -     *        
187900* 'RENT' AND 'RENTALCAMPAIGN' BOTH NORMALIZE TO LOWER-CASE       *        
188000* 'rented'; 'SOLD' NORMALIZES TO LOWER-CASE 'sold'; ANYTHING     *        
188100* ELSE PASSES THROUGH AS-IS, WITH A WARNING LOGGED SO OPS CAN    *        
188200* CHECK FOR A NEW SOURCE TYPE.                                   *        
188300* INSERT ONLY - A DUPLICATE KEY IS LOGGED AND SKIPPED.           *        
188400*****************************************************************         
188500 3500-PROCESS-HISTORY.                                                    
188600     MOVE ZERO TO X.                                                      
188700     PERFORM 3510-PROCESS-ONE-HIST-EVENT THRU                             
188800         3510-PROCESS-ONE-HIST-EVENT-EXIT                                 
188900         VARYING X FROM 1 BY 1                                            
189000         UNTIL X > WS-HIST-CNT                                            
189100            OR WS-ITEM-ERROR.                                             
189200 3500-PROCESS-HISTORY-EXIT.                                               
189300     EXIT.                                                                
189400*                                                                         
189500 3510-PROCESS-ONE-HIST-EVENT.                                             
189600     SET WS-HIST-IDX TO X.                                                
189700     MOVE WSH-TYPE (WS-HIST-IDX) TO WS-EVNT-TYPE-IN.                      
189800     PERFORM 3520-NORMALIZE-EVENT-TYPE THRU                               
189900         3520-NORMALIZE-EVENT-TYPE-EXIT.                                  
190000     MOVE SPACES TO PROP-EVENT-REC.                                       
190100     MOVE WS-MAIN-PROP-DTLS-ID TO EVNT-PROP-DTLS-ID.                      
190200     MOVE WSH-EVENT-YEAR (WS-HIST-IDX)  TO EVNT-YEAR.                     
190300     MOVE WSH-EVENT-MONTH (WS-HIST-IDX) TO EVNT-MONTH.                    
190400     MOVE WS-EVNT-TYPE-OUT               TO EVNT-TYPE.                    
190500     MOVE WSH-PRICE-DESC (WS-HIST-IDX)  TO EVNT-PRICE-DESC.               
190600     WRITE PROP-EVENT-REC                                                 
190700         INVALID KEY                                                      
190800             IF NOT PROPHIST-DUPKEY                                       
190900                 MOVE 'EVENT-FILE WRITE ERROR     ' TO                    
191000                     WS-ITEM-ERROR-TEXT                                   
191100                 SET WS-ITEM-ERROR TO TRUE                                
191200             ELSE                                                         
191300                 ADD 1 TO W-DUPKEY-CTR                                    
191400                 SET W-RERUN-DETECTED TO TRUE                             
191500                 DISPLAY 'PRPLOAD - HISTORY EVENT ALREADY ON FILE'        
191600             END-IF                                                       
191700     END-WRITE.                                                           
191800 3510-PROCESS-ONE-HIST-EVENT-EXIT.                                        
191900     EXIT.                                                                
192000*                                                                         
192100 3520-NORMALIZE-EVENT-TYPE.                                               
192200     MOVE WS-EVNT-TYPE-IN TO WS-EVNT-TYPE-UC.                             
192300     INSPECT WS-EVNT-TYPE-UC CONVERTING                                   
192400         'abcdefghijklmnopqrstuvwxyz' TO                                  
192500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
192600     IF WS-EVNT-TYPE-UC (1:4) = 'RENT'                                    
192700         MOVE 'rented' TO WS-EVNT-TYPE-OUT                                
192800     ELSE                                                                 
192900         IF WS-EVNT-TYPE-UC (1:4) = 'SOLD'                                
193000             MOVE 'sold' TO WS-EVNT-TYPE-OUT                              
193100         ELSE                                                             
193200             MOVE WS-EVNT-TYPE-IN TO WS-EVNT-TYPE-OUT                     
193300             DISPLAY 'PRPLOAD - UNRECOGNIZED HISTORY EVENT TYPE '         
193400                 WS-EVNT-TYPE-IN                                          
193500         END-IF                                                           
193600     END-IF.                                                              
193700 3520-NORMALIZE-EVENT-TYPE-EXIT.                                          
193800     EXIT.                                                                
193900*                                                                         
194000*****************************************************************         
194100* 3600-RECORD-ACQUISITION - ONE AUDIT ROW PER LISTING SAVED,     *        
194200* NOTING WHERE THE DATA CAME FROM AND WHEN IT WAS CRAWLED.       *        
194300* INSERT ONLY - A REPEAT ACQUISITION OF THE SAME PROPERTY ON THE *        
194400* SAME RUN IS LOGGED AND SKIPPED, NOT FATAL.                     *        
194500*****************************************************************         
194600 3600-RECORD-ACQUISITION.                                                 
194700     MOVE SPACES TO ACQSTN-REC.                                           
194800     MOVE WS-MAIN-PROP-DTLS-ID TO ACQD-PROP-DTLS-ID.                      
194900     MOVE WS-ADDR-ID           TO ACQD-GNAF-ADDR-DTL-PID.                 
195000     MOVE WS-URL               TO ACQD-URL.                               
195100     MOVE WS-CRAWL-DATE        TO ACQD-ACQUIRED-ON.                       
195200     WRITE ACQSTN-REC                                                     
195300         INVALID KEY                                                      
195400             IF NOT DATAACQN-DUPKEY                                       
195500                 MOVE 'ACQUISITION-FILE WRITE ERROR' TO                   
195600                     WS-ITEM-ERROR-TEXT                                   
195700                 SET WS-ITEM-ERROR TO TRUE                                
195800             ELSE                                                         
195900                 ADD 1 TO W-DUPKEY-CTR                                    
196000                 SET W-RERUN-DETECTED TO TRUE                             
196100                 DISPLAY 'PRPLOAD - ACQUISITION ROW EXISTS'               
196200             END-IF                                                       
196300     END-WRITE.                                                           
196400 3600-RECORD-ACQUISITION-EXIT.                                            
196500     EXIT.                                                                
196600*                                                                         
196700*****************************************************************         
196800* 9000-CLOSING - END-OF-JOB TOTALS AND FILE CLOSE.  RUNS EVEN    *        
196900* WHEN WS-JOB-ABEND WAS SET, SO OPS CAN SEE HOW FAR THE RUN GOT. *        
197000*****************************************************************         
197100 9000-CLOSING.                                                            
197200     DISPLAY 'PRPLOAD - RUN TOTALS FOLLOW'.                               
197300     DISPLAY 'PRPLOAD -   READ......' C-READ-CTR.                         
197400     DISPLAY 'PRPLOAD -   PROCESSED.' C-PROCESSED-CTR.                    
197500     DISPLAY 'PRPLOAD -   WRITTEN...' C-WRITTEN-CTR.                      
197600     DISPLAY 'PRPLOAD -   SKIPPED...' C-SKIPPED-CTR.                      
197700     DISPLAY 'PRPLOAD -   DUP-KEYS..' W-DUPKEY-CTR.                       
197800     IF W-RERUN-DETECTED                                                  
197900         DISPLAY 'PRPLOAD - DUP KEYS SEEN, THIS LOOKS LIKE A '            
198000             'RE-RUN OF AN ALREADY-LOADED FEED FILE'                      
198100     END-IF.                                                              
198200     CLOSE LISTING-INPUT-FILE.                                            
198300     CLOSE SKIP-LOG-FILE.                                                 
198400     CLOSE ADDR-REF-FILE.                                                 
198500     CLOSE PROPERTY-FILE.                                                 
198600     CLOSE COMPARABLE-FILE.                                               
198700     CLOSE SCHOOL-FILE.                                                   
198800     CLOSE SCHOOL-DIST-FILE.                                              
198900     CLOSE EVENT-FILE.                                                    
199000     CLOSE ACQUISITION-FILE.                                              
199100     CLOSE CONTROL-FILE.                                                  
199200 9000-CLOSING-EXIT.                                                       
199300     EXIT.                                                                
