000100*****************************************************************         
000200* FDACQSTN  -  DATA ACQUISITION AUDIT FILE                       *        
000300* COPY MEMBER FOR PRPLOAD - ONE ROW PER LISTING SUCCESSFULLY     *        
000400* SAVED, RECORDING WHERE AND WHEN THE DATA CAME FROM.  INSERT    *        
000500* ONLY - A DUPLICATE KEY (SAME PROPERTY ALREADY ACQUIRED) IS     *        
000600* LOGGED AND SKIPPED, NOT FATAL.                                 *        
000700*****************************************************************         
000800*                                                                         
000900*    CHANGE LOG                                                           
001000*    ----------                                                           
001100*    06/23/94  A.LINDQUIST   ORIGINAL COPY MEMBER WRITTEN FOR             
001200*                            THE PROPERTY LOADER CONVERSION.              
001300*    03/09/99  T.BRACKEN     Y2K - ACQD-ACQUIRED-ON WIDENED TO            
001400*                            8-BYTE CCYYMMDD (WAS 6-BYTE YYMMDD).         
001500*    08/22/06  M.OYELARAN    REQ 6104 - ACQUIRED-ON REPACKED              
001600*                            COMP-3, SAME AS OTHER NON-KEY DATE           
001700*                            FIELDS IN THIS SHOP'S FILES.                 
001800*                                                                         
001900 01  ACQSTN-REC.                                                          
002000     05  ACQSTN-KEY.                                                      
002100         10  ACQD-PROP-DTLS-ID        PIC 9(09).                          
002200     05  ACQD-GNAF-ADDR-DTL-PID       PIC X(40).                          
002300     05  ACQD-URL                     PIC X(512).                         
002400     05  ACQD-ACQUIRED-ON             PIC 9(08)  COMP-3.                  
002500     05  FILLER                       PIC X(15).                          
